000100******************************************************************
000200* FECHA       : 20/05/1991                                       *
000300* PROGRAMADOR : PEDRO EMILIO DURAN ROSALES (PEDR)                *
000400* APLICACION  : SERVICIOS AL CLIENTE / OPEN ENROLLMENT           *
000500* PROGRAMA    : OESEM01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE SEMANAL DE OPEN ENROLLMENT (OE) SOBRE    *
000800*             : EL ROSTER MAESTRO DE POBLACIONES DE CLIENTE.     *
000900*             : SELECCIONA LOS CLIENTES QUE INICIAN VENTANA OE   *
001000*             : EN LA SEMANA Y LOS QUE TIENEN VENTANA ACTIVA EN  *
001100*             : LA SEMANA, DEPURA DUPLICADOS POR CONTROL-ID Y    *
001200*             : EMITE LISTADO IMPRESO MAS ARCHIVOS DE RESULTADO  *
001300* ARCHIVOS    : CLOROS=E, CLOPRM=E, CLOGLV=S, CLOACT=S, CLOLST=S *
001400* ACCION (ES) : R=REPORTE SEMANAL                                *
001500* INSTALADO   : 03/06/1991                                       *
001600* BPM/RATIONAL: 114477                                           *
001700* NOMBRE      : REPORTE SEMANAL DE OPEN ENROLLMENT               *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    OESEM01.
002200 AUTHOR.        PEDRO EMILIO DURAN ROSALES.
002300 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - SERVICIOS AL CLIENTE.
002400 DATE-WRITTEN.  20/05/1991.
002500 DATE-COMPILED.
002600 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
002700******************************************************************
002800*                    B I T A C O R A   D E   C A M B I O S       *
002900******************************************************************
003000*   20/05/1991 (PEDR) CREACION ORIGINAL DEL PROGRAMA. CARGA DE    CH00001 
003100*             ROSTER, SELECCION DE INGRESOS Y ACTIVOS, LISTADO.
003200*   03/06/1991 (PEDR) INSTALACION EN PRODUCCION. BPM 114477.      CH00002 
003300*   14/08/1991 (MCAL) SE CORRIGE VENTANA "ACTIVOS" QUE EXCLUIA    CH00003 
003400*             LOS CLIENTES QUE INICIABAN EL MISMO DIA DEL FIN
003500*             DE SEMANA (WEEK-END). REQ-0041.
003600*   02/03/1992 (PEDR) SE AGREGA RANGO DE POBLACION "RETIREE" A    CH00004 
003700*             LA DEPURACION DE DUPLICADOS (ANTES SOLO ACTIVE Y
003800*             COBRA). REQ-0077.
003900*   19/07/1993 (OHVR) SE AMPLIA TAMANIO-POBLACION Y CONTADORES OE CH00005 
004000*             DE 9(05) A 9(07) POR VOLUMEN DE CLIENTES GRANDES.
004100*   11/01/1994 (MCAL) SE AGREGA TERCER NIVEL DE ORIGEN (CONFIG)   CH00006 
004200*             A LA VENTANA OE, ANTES SOLO CDR Y SISTEMA. REQ-0102.
004300*   08/09/1994 (PEDR) SE ESTABILIZA EL ORDEN DE SALIDA: AHORA SE  CH00007 
004400*             EMITE EN ORDEN DE POSICION ORIGINAL DEL ROSTER Y NO
004500*             AGRUPADO POR CONTROL-ID. REQ-0118.
004600*   22/02/1995 (OHVR) SE AGREGA ARCHIVO DE PARAMETRO DE SEMANA    CH00008 
004700*             (CLOPRM), ANTES LA SEMANA VENIA FIJA EN EL PROGRAMA.
004800*   17/11/1995 (MCAL) SE AGREGA CONTEO DE UNICOS EN ENCABEZADOS   CH00009 
004900*             DEL LISTADO IMPRESO. REQ-0145.
005000*   05/04/1996 (PEDR) SE REVISAN LOS LIMITES DE LA TABLA DE ROSTERCH00010 
005100*             EN MEMORIA PARA SOPORTAR HASTA 5000 POBLACIONES.
005200*   13/10/1997 (OHVR) SE CORRIGE TRUNCAMIENTO DE CLR-CONTROL-ID   CH00011 
005300*             CUANDO EL ROSTER TRAE BLANCOS A LA IZQUIERDA.
005400*   09/02/1998 (MCAL) SE REVISA RUTINA DE FECHAS PARA EL CAMBIO   CH00012 
005500*             DE SIGLO; SIN CAMBIOS DE DISENO, SOLO PRUEBAS.
005600*   21/09/1999 (PEDR) AJUSTE AAAA 2000: SE CONFIRMA QUE TODAS LAS CH00013 
005700*             FECHAS DE VENTANA OE MANEJAN ANIO EN 4 DIGITOS
005800*             (AAAAMMDD); NO SE ENCONTRARON CAMPOS DE 2 DIGITOS.
005900*             CERTIFICADO PARA Y2K. REQ-0190.
006000*   18/05/2000 (OHVR) SE AGREGA BITACORA DE ESTADISTICAS POR      CH00014 
006100*             CORRIDA (LEIDOS, DEPURADOS, INGRESOS, ACTIVOS).
006200*   27/03/2001 (MCAL) SE CORRIGE DESEMPATE DE RANGO: DEBE GANAR   CH00015 
006300*             LA PRIMERA OCURRENCIA DE MENOR RANGO, NO LA ULTIMA.
006400*             REQ-0214.
006500*   15/11/2002 (PEDR) SE AGREGA ARCHIVO DE RESULTADO SEPARADO     CH00016 
006600*             PARA ACTIVOS (CLOACT); ANTES SE MEZCLABA CON EL DE
006700*             INGRESOS (CLOGLV). REQ-0233.
006800*   14/11/2003 (MCAL) SE NORMALIZAN FECHAS DE SALIDA A AAAAMMDD   CH00017 
006900*             EN CLOGLV/CLOACT (COPY CLOSAL). EL LISTADO IMPRESO
007000*             SIGUE MOSTRANDO AAAA-MM-DD.
007100*   09/06/2005 (OHVR) SE AGREGA ENCABEZADO DE COLUMNAS A LOS      CH00018 
007200*             ARCHIVOS DE RESULTADO. REQ-0258.
007300*   23/01/2007 (PEDR) SE AGREGA VALIDACION DE DEBD1R00 EN LA      CH00019 
007400*             APERTURA DE LOS 5 ARCHIVOS DEL PROGRAMA.
007500*   30/08/2009 (MCAL) SE REVISA RUTINA DE BUSQUEDA EN TABLA DE    CH00020 
007600*             DEPURACION PARA RENDIMIENTO CON ROSTER GRANDE.
007700*   12/05/2012 (OHVR) SE DOCUMENTA REGLA DE NO-GOALS: NO SE       CH00021 
007800*             IMPLEMENTAN TOTALES MONETARIOS NI CONTROL BREAKS.
007900*   19/02/2015 (PEDR) SE AGREGA INTERRUPTOR UPSI-0 PARA CORRIDAS  CH00022 
008000*             DE REPROCESO CON BITACORA EXTENDIDA. REQ-0301.
008100*   07/10/2018 (MCAL) MANTENIMIENTO DE RUTINA. SIN CAMBIO DE      CH00023 
008200*             DISENO.
008300*   25/03/2021 (OHVR) SE REVISA COMPATIBILIDAD DE FS-STATUS CON   CH00024 
008400*             EL NUEVO MONITOR DE PRODUCCION. REQ-0339.
008500*   11/09/2023 (PEDR) SE AGREGA COMENTARIO DE CIERRE DE ARCHIVOS  CH00025 
008600*             AL FINAL DE LA BITACORA DE ESTADISTICAS.
008700*   04/02/2025 (MCAL) REVISION ANUAL DE DOCUMENTACION, SIN        CH00026 
008800*             CAMBIO DE LOGICA. REQ-0358.
008900******************************************************************
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200 SOURCE-COMPUTER.   IBM-3090.
009300 OBJECT-COMPUTER.   IBM-3090.
009400 SPECIAL-NAMES.
009500     C01 IS TOP-OF-FORM
009600     CLASS CLASE-ALFA IS 'A' THRU 'Z', 'a' THRU 'z'
009700     UPSI-0 ON  STATUS IS REPROCESO-SOLICITADO
009800            OFF STATUS IS REPROCESO-NO-SOLICITADO.
009900 INPUT-OUTPUT SECTION.
010000 FILE-CONTROL.
010100******************************************************************
010200*              A R C H I V O S   D E   E N T R A D A
010300******************************************************************
010400     SELECT CLOROS  ASSIGN TO CLOROS
010500            ORGANIZATION   IS SEQUENTIAL
010600            FILE STATUS    IS FS-CLOROS.
010700
010800     SELECT CLOPRM  ASSIGN TO CLOPRM
010900            ORGANIZATION   IS SEQUENTIAL
011000            FILE STATUS    IS FS-CLOPRM.
011100******************************************************************
011200*              A R C H I V O S   D E   S A L I D A
011300******************************************************************
011400     SELECT CLOGLV  ASSIGN TO CLOGLV
011500            ORGANIZATION   IS SEQUENTIAL
011600            FILE STATUS    IS FS-CLOGLV.
011700
011800     SELECT CLOACT  ASSIGN TO CLOACT
011900            ORGANIZATION   IS SEQUENTIAL
012000            FILE STATUS    IS FS-CLOACT.
012100
012200     SELECT CLOLST  ASSIGN TO CLOLST
012300            ORGANIZATION   IS SEQUENTIAL
012400            FILE STATUS    IS FS-CLOLST.
012500
012600 DATA DIVISION.
012700 FILE SECTION.
012800*1 -->ROSTER MAESTRO DE POBLACIONES DE CLIENTE OPEN ENROLLMENT
012900 FD  CLOROS
013000     BLOCK CONTAINS 0 RECORDS
013100     RECORDING MODE IS F.
013200     COPY CLOROS.
013300
013400*2 -->PARAMETRO DE SEMANA DE REPORTEO (UN SOLO REGISTRO)
013500 FD  CLOPRM
013600     BLOCK CONTAINS 0 RECORDS
013700     RECORDING MODE IS F.
013800     COPY CLOPRM.
013900
014000*3 -->RESULTADO: CLIENTES QUE INICIAN VENTANA OE EN LA SEMANA
014100 FD  CLOGLV
014200     BLOCK CONTAINS 0 RECORDS
014300     RECORDING MODE IS F.
014400     COPY CLOSAL REPLACING ==REG-CLOSAL== BY ==REG-CLOGLV==.
014500
014600*4 -->RESULTADO: CLIENTES CON VENTANA OE ACTIVA EN LA SEMANA
014700 FD  CLOACT
014800     BLOCK CONTAINS 0 RECORDS
014900     RECORDING MODE IS F.
015000     COPY CLOSAL REPLACING ==REG-CLOSAL== BY ==REG-CLOACT==.
015100
015200*5 -->LISTADO IMPRESO DE LOS DOS CONJUNTOS
015300 FD  CLOLST
015400     BLOCK CONTAINS 0 RECORDS
015500     RECORDING MODE IS F.
015600 01  CLOLST-LINEA                PIC X(132).
015700
015800 WORKING-STORAGE SECTION.
015900******************************************************************
016000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
016100******************************************************************
016200 01 WKS-FS-STATUS.
016300*      ROSTER MAESTRO DE POBLACIONES DE CLIENTE OPEN ENROLLMENT
016400    02 FS-CLOROS               PIC 9(02) VALUE ZEROES.
016500    02 FSE-CLOROS.
016600       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
016700       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
016800       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
016900*      PARAMETRO DE SEMANA DE REPORTEO
017000    02 FS-CLOPRM               PIC 9(02) VALUE ZEROES.
017100    02 FSE-CLOPRM.
017200       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
017300       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
017400       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
017500*      RESULTADO DE INGRESOS (GOING LIVE)
017600    02 FS-CLOGLV               PIC 9(02) VALUE ZEROES.
017700    02 FSE-CLOGLV.
017800       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
017900       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
018000       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
018100*      RESULTADO DE ACTIVOS
018200    02 FS-CLOACT               PIC 9(02) VALUE ZEROES.
018300    02 FSE-CLOACT.
018400       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
018500       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
018600       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
018700*      LISTADO IMPRESO
018800    02 FS-CLOLST               PIC 9(02) VALUE ZEROES.
018900    02 FSE-CLOLST.
019000       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
019100       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
019200       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
019300*      VARIABLES RUTINA DE FSE (CALL 'DEBD1R00')
019400    02 PROGRAMA                PIC X(08) VALUE SPACES.
019500    02 ARCHIVO                 PIC X(08) VALUE SPACES.
019600    02 ACCION                  PIC X(10) VALUE SPACES.
019700    02 LLAVE                   PIC X(32) VALUE SPACES.
019800    02 FILLER                  PIC X(08) VALUE SPACES.
019900******************************************************************
020000*      FECHA Y HORA DE CORRIDA PARA LA BITACORA DE ESTADISTICAS    *
020100******************************************************************
020200 77  WKS-FECHA-CORRIDA               PIC 9(08).
020300 77  WKS-HORA-CORRIDA                PIC 9(08).
020400 77  WKS-TIEMPO-CORRIDA       COMP-3 PIC S9(15).
020500******************************************************************
020600*                  B A N D E R A S   D E   F I N   D E   A R C  *
020700******************************************************************
020800 01 WKS-FLAGS-FIN.
020900    02 WKS-FIN-CLOROS          PIC 9(01) VALUE ZERO.
021000       88 FIN-CLOROS                     VALUE 1.
021100    02 FILLER                  PIC X(03) VALUE SPACES.
021200******************************************************************
021300*           SEMANA DE REPORTEO (TOMADA DE CLOPRM)                *
021400******************************************************************
021500 01 WKS-SEMANA.
021600    02 WKS-SEMANA-INI          PIC 9(08) VALUE ZEROES.
021700    02 WKS-SEMANA-FIN          PIC 9(08) VALUE ZEROES.
021800    02 FILLER                  PIC X(04) VALUE SPACES.
021900******************************************************************
022000*       TABLA EN MEMORIA: ROSTER YA DEPURADO DE FECHAS           *
022100*       (UNA POSICION POR REGISTRO RETENIDO, EN ORDEN DE         *
022200*       LECTURA ORIGINAL; EL INDICE ES LA SECUENCIA ORIGINAL)    *
022300******************************************************************
022400 01 WKS-TABLA-ROSTER.
022500    02 WKS-ROSTER-CANT         PIC 9(05) COMP VALUE ZERO.
022600    02 WKS-ROSTER-REG OCCURS 1 TO 5000 TIMES
022700                       DEPENDING ON WKS-ROSTER-CANT
022800                       INDEXED BY WKS-IDX-ROS.
022900       03 WKS-R-CONTROL-ID     PIC X(10).
023000       03 WKS-R-TIPO-POBLACION PIC X(10).
023100       03 WKS-R-TAMANIO-POB    PIC 9(07).
023200       03 WKS-R-TOTAL-OE       PIC 9(07).
023300       03 WKS-R-OE-CONFIRM     PIC 9(07).
023400       03 WKS-R-FECHA-INICIO   PIC 9(08).
023500       03 WKS-R-FECHA-FIN      PIC 9(08).
023600       03 FILLER               PIC X(05).
023700******************************************************************
023800*       TABLA EN MEMORIA: DEPURACION DE CLIENTES POR CONJUNTO    *
023900*       (UNA POSICION POR CONTROL-ID DISTINTO DEL CONJUNTO)      *
024000******************************************************************
024100 01 WKS-TABLA-DEDUP.
024200    02 WKS-DEDUP-CANT          PIC 9(05) COMP VALUE ZERO.
024300    02 WKS-DEDUP-REG OCCURS 1 TO 5000 TIMES
024400                      DEPENDING ON WKS-DEDUP-CANT
024500                      INDEXED BY WKS-IDX-DED.
024600       03 WKS-D-CONTROL-ID     PIC X(10).
024700       03 WKS-D-RANGO          PIC 9(01) COMP.
024800       03 WKS-D-SEQ-GANADOR    PIC 9(05) COMP.
024900       03 FILLER               PIC X(05).
025000******************************************************************
025100*                 C O N T A D O R E S   Y   A U X I L I A R E S  *
025200******************************************************************
025300 01 WKS-CONTADORES.
025400    02 WKS-LEIDOS-CLOROS       PIC 9(05) COMP VALUE ZERO.
025500    02 WKS-RETENIDOS-CLOROS    PIC 9(05) COMP VALUE ZERO.
025600    02 WKS-DESCARTADOS-CLOROS  PIC 9(05) COMP VALUE ZERO.
025700    02 WKS-CTR-INGRESOS        PIC 9(05) COMP VALUE ZERO.
025800    02 WKS-CTR-ACTIVOS         PIC 9(05) COMP VALUE ZERO.
025900    02 FILLER                  PIC X(05) VALUE SPACES.
026000 01 WKS-MASCARA                PIC Z,ZZZ,ZZ9 VALUE ZEROES.
026100 01 WKS-AUXILIARES.
026200    02 WKS-IDX-DED-ENCONTRADO  PIC 9(05) COMP VALUE ZERO.
026300    02 WKS-RANGO-ACTUAL        PIC 9(01) COMP VALUE ZERO.
026400    02 WKS-MODO-CONJUNTO       PIC X(01) VALUE '1'.
026500       88 MODO-INGRESOS                  VALUE '1'.
026600       88 MODO-ACTIVOS                    VALUE '2'.
026700    02 WKS-EN-CONJUNTO         PIC X(01) VALUE 'N'.
026800       88 PERTENECE-AL-CONJUNTO          VALUE 'S'.
026900    02 WKS-ES-GANADOR          PIC X(01) VALUE 'N'.
027000       88 ES-EL-GANADOR                  VALUE 'S'.
027100    02 FILLER                  PIC X(05) VALUE SPACES.
027200******************************************************************
027300*      RESOLUCION DE FECHAS DE VENTANA (NIVELES CDR/SYS/CFG)     *
027400******************************************************************
027500 01 WKS-FECHA-RESUELTA.
027600    02 WKS-FECHA-RES-INICIO    PIC 9(08) VALUE ZEROES.
027700    02 WKS-FECHA-RES-FIN       PIC 9(08) VALUE ZEROES.
027800    02 WKS-FECHA-RES-VALIDA    PIC X(01) VALUE 'N'.
027900       88 FECHAS-RESUELTAS               VALUE 'S'.
028000    02 FILLER                  PIC X(03) VALUE SPACES.
028100******************************************************************
028200*      CONVERSION DE AAAAMMDD A TEXTO AAAA-MM-DD PARA EL LISTADO *
028300******************************************************************
028400 01 WKS-FECHA-ORIGEN           PIC 9(08) VALUE ZEROES.
028500 01 WKS-FECHA-ORIGEN-R REDEFINES WKS-FECHA-ORIGEN.
028600    02 WKS-FO-ANIO             PIC 9(04).
028700    02 WKS-FO-MES              PIC 9(02).
028800    02 WKS-FO-DIA              PIC 9(02).
028900 01 WKS-FECHA-TEXTO.
029000    02 WKS-FT-ANIO             PIC 9(04).
029100    02 FILLER                  PIC X(01)  VALUE '-'.
029200    02 WKS-FT-MES              PIC 9(02).
029300    02 FILLER                  PIC X(01)  VALUE '-'.
029400    02 WKS-FT-DIA              PIC 9(02).
029500******************************************************************
029600*                  L I S T A D O   I M P R E S O                 *
029700******************************************************************
029800 01 WKS-ENC-CONTEO-ED          PIC ZZZZ9.
029900 01 WKS-LINEA-ENCABEZADO       PIC X(60).
030000 01 WKS-LINEA-TITULOS.
030100    02 FILLER                  PIC X(11) VALUE 'ControlId '.
030200    02 FILLER                  PIC X(10) VALUE 'PopType   '.
030300    02 FILLER                  PIC X(09) VALUE 'PopSize  '.
030400    02 FILLER                  PIC X(09) VALUE 'TotalOE  '.
030500    02 FILLER                  PIC X(11) VALUE 'Confirmed  '.
030600    02 FILLER                  PIC X(11) VALUE 'Start      '.
030700    02 FILLER                  PIC X(10) VALUE 'End       '.
030800 01 WKS-LINEA-DETALLE.
030900    02 WKS-DET-CONTROL-ID      PIC X(10).
031000    02 FILLER                  PIC X(01) VALUE SPACE.
031100    02 WKS-DET-TIPO-POB        PIC X(10).
031200    02 FILLER                  PIC X(01) VALUE SPACE.
031300    02 WKS-DET-TAMANIO-ED      PIC ZZZZZZ9.
031400    02 FILLER                  PIC X(02) VALUE SPACES.
031500    02 WKS-DET-TOTAL-OE-ED     PIC ZZZZZZ9.
031600    02 FILLER                  PIC X(02) VALUE SPACES.
031700    02 WKS-DET-CONFIRM-ED      PIC ZZZZZZ9.
031800    02 FILLER                  PIC X(04) VALUE SPACES.
031900    02 WKS-DET-INICIO          PIC X(10).
032000    02 FILLER                  PIC X(01) VALUE SPACE.
032100    02 WKS-DET-FIN             PIC X(10).
032200 01 WKS-LINEA-CIERRE.
032300    02 FILLER               PIC X(18) VALUE 'Results saved to: '.
032400    02 WKS-CIERRE-ARCHIVO      PIC X(08) VALUE SPACES.
032500******************************************************************
032600*           E N C A B E Z A D O   A R C H I V O S   S A L I D A  *
032700******************************************************************
032800 01 WKS-ENCABEZADO-SALIDA.
032900    02 FILLER PIC X(10) VALUE 'ControlId '.
033000    02 FILLER PIC X(01) VALUE SPACE.
033100    02 FILLER PIC X(10) VALUE 'PopType   '.
033200    02 FILLER PIC X(01) VALUE SPACE.
033300    02 FILLER PIC X(07) VALUE 'PopSize'.
033400    02 FILLER PIC X(01) VALUE SPACE.
033500    02 FILLER PIC X(07) VALUE 'TotalOE'.
033600    02 FILLER PIC X(01) VALUE SPACE.
033700    02 FILLER PIC X(07) VALUE 'Confirm'.
033800    02 FILLER PIC X(02) VALUE SPACES.
033900    02 FILLER PIC X(08) VALUE 'Start   '.
034000    02 FILLER PIC X(01) VALUE SPACE.
034100    02 FILLER PIC X(08) VALUE 'End     '.
034200    02 FILLER PIC X(16) VALUE SPACES.
034300
034400 PROCEDURE DIVISION.
034500******************************************************************
034600*                    0 0 0   -   P R O C E S O   M A D R E       *
034700******************************************************************
034800 000-MAIN SECTION.
034900     PERFORM 1000-ABRE-ARCHIVOS
035000     PERFORM 1500-LEE-PARAMETRO-SEMANA
035100     PERFORM 2010-LEE-CLOROS
035200     PERFORM 2000-CARGA-Y-DEPURA-ROSTER
035300          UNTIL FIN-CLOROS
035400     PERFORM 3000-SELECCIONA-INGRESOS
035500     PERFORM 3500-SELECCIONA-ACTIVOS
035600     PERFORM 9000-CIERRA-ARCHIVOS
035700     STOP RUN.
035800 000-MAIN-E. EXIT.
035900
036000******************************************************************
036100*        1 0 0 0   -   A P E R T U R A   D E   A R C H I V O S   *
036200******************************************************************
036300 1000-ABRE-ARCHIVOS SECTION.
036400*    SE CAPTURA FECHA/HORA DE CORRIDA PARA LA BITACORA FINAL
036500     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
036600     ACCEPT WKS-HORA-CORRIDA  FROM TIME
036700     MOVE WKS-HORA-CORRIDA    TO WKS-TIEMPO-CORRIDA
036800     MOVE 'OESEM01' TO PROGRAMA
036900     OPEN INPUT  CLOROS
037000     IF FS-CLOROS NOT = 0
037100        MOVE 'OPEN'   TO ACCION
037200        MOVE SPACES   TO LLAVE
037300        MOVE 'CLOROS' TO ARCHIVO
037400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
037500                              FS-CLOROS, FSE-CLOROS
037600        DISPLAY '>>> NO ABRIO CLOROS - FS ' FS-CLOROS UPON CONSOLE
037700        MOVE 91 TO RETURN-CODE
037800        STOP RUN
037900     END-IF
038000
038100     OPEN INPUT  CLOPRM
038200     IF FS-CLOPRM NOT = 0
038300        MOVE 'OPEN'   TO ACCION
038400        MOVE SPACES   TO LLAVE
038500        MOVE 'CLOPRM' TO ARCHIVO
038600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
038700                              FS-CLOPRM, FSE-CLOPRM
038800        DISPLAY '>>> NO ABRIO CLOPRM - FS ' FS-CLOPRM UPON CONSOLE
038900        MOVE 91 TO RETURN-CODE
039000        STOP RUN
039100     END-IF
039200
039300     OPEN OUTPUT CLOGLV
039400     IF FS-CLOGLV NOT = 0
039500        MOVE 'OPEN'   TO ACCION
039600        MOVE SPACES   TO LLAVE
039700        MOVE 'CLOGLV' TO ARCHIVO
039800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
039900                              FS-CLOGLV, FSE-CLOGLV
040000        DISPLAY '>>> NO ABRIO CLOGLV - FS ' FS-CLOGLV UPON CONSOLE
040100        MOVE 91 TO RETURN-CODE
040200        STOP RUN
040300     END-IF
040400
040500     OPEN OUTPUT CLOACT
040600     IF FS-CLOACT NOT = 0
040700        MOVE 'OPEN'   TO ACCION
040800        MOVE SPACES   TO LLAVE
040900        MOVE 'CLOACT' TO ARCHIVO
041000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
041100                              FS-CLOACT, FSE-CLOACT
041200        DISPLAY '>>> NO ABRIO CLOACT - FS ' FS-CLOACT UPON CONSOLE
041300        MOVE 91 TO RETURN-CODE
041400        STOP RUN
041500     END-IF
041600
041700     OPEN OUTPUT CLOLST
041800     IF FS-CLOLST NOT = 0
041900        MOVE 'OPEN'   TO ACCION
042000        MOVE SPACES   TO LLAVE
042100        MOVE 'CLOLST' TO ARCHIVO
042200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
042300                              FS-CLOLST, FSE-CLOLST
042400        DISPLAY '>>> NO ABRIO CLOLST - FS ' FS-CLOLST UPON CONSOLE
042500        MOVE 91 TO RETURN-CODE
042600        STOP RUN
042700     END-IF.
042800 1000-ABRE-ARCHIVOS-E. EXIT.
042900
043000******************************************************************
043100*  1 5 0 0   -   L E C T U R A   D E L   P A R A M E T R O       *
043200*  DE SEMANA DE REPORTEO (UN REGISTRO EN CLOPRM)               *
043300******************************************************************
043400 1500-LEE-PARAMETRO-SEMANA SECTION.
043500     READ CLOPRM
043600         AT END
043700            DISPLAY '>>> CLOPRM SIN REGISTRO DE SEMANA <<<'
043800                    UPON CONSOLE
043900            MOVE 91 TO RETURN-CODE
044000            PERFORM 9000-CIERRA-ARCHIVOS
044100            STOP RUN
044200     END-READ
044300     MOVE CLP-SEMANA-INICIO TO WKS-SEMANA-INI
044400     MOVE CLP-SEMANA-FIN    TO WKS-SEMANA-FIN.
044500 1500-LEE-PARAMETRO-SEMANA-E. EXIT.
044600
044700******************************************************************
044800*  2 0 1 0 - L E C T U R A   D E L   R O S T E R               *
044900******************************************************************
045000 2010-LEE-CLOROS SECTION.
045100     READ CLOROS NEXT RECORD
045200         AT END
045300            MOVE 1 TO WKS-FIN-CLOROS
045400         NOT AT END
045500            ADD 1 TO WKS-LEIDOS-CLOROS
045600     END-READ.
045700 2010-LEE-CLOROS-E. EXIT.
045800
045900******************************************************************
046000*  2 0 0 0   -   C A R G A   Y   D E P U R A C I O N   D E       *
046100*  FECHAS DEL ROSTER - CONSTRUYE WKS-TABLA-ROSTER, UNA POSICION  *
046200*  POR REGISTRO LEIDO CUYA VENTANA OE PUDO RESOLVERSE            *
046300******************************************************************
046400 2000-CARGA-Y-DEPURA-ROSTER SECTION.
046500*    SE LLAMA UNA VEZ POR REGISTRO DE CLOROS (VER 000-MAIN).
046600*    EL INDICE WKS-ROSTER-CANT ES A LA VEZ EL CONTADOR DE LA
046700*    TABLA Y LA "SECUENCIA ORIGINAL" QUE 6700-ES-GANADOR USA
046800*    DESPUES PARA RESPETAR EL ORDEN DE LECTURA EN LA SALIDA.
046900*    UN REGISTRO SIN VENTANA OE RESOLUBLE SE DESCARTA AQUI Y
047000*    NUNCA ENTRA A LA TABLA.
047100     PERFORM 2100-RESUELVE-FECHAS
047200     IF FECHAS-RESUELTAS
047300        ADD 1 TO WKS-ROSTER-CANT
047400        MOVE CLR-CONTROL-ID          TO
047500             WKS-R-CONTROL-ID     (WKS-ROSTER-CANT)
047600        MOVE CLR-TIPO-POBLACION      TO
047700             WKS-R-TIPO-POBLACION (WKS-ROSTER-CANT)
047800        MOVE CLR-TAMANIO-POBLACION   TO
047900             WKS-R-TAMANIO-POB    (WKS-ROSTER-CANT)
048000        MOVE CLR-TOTAL-OE            TO
048100             WKS-R-TOTAL-OE       (WKS-ROSTER-CANT)
048200        MOVE CLR-OE-CONFIRMADOS      TO
048300             WKS-R-OE-CONFIRM     (WKS-ROSTER-CANT)
048400        MOVE WKS-FECHA-RES-INICIO    TO
048500             WKS-R-FECHA-INICIO   (WKS-ROSTER-CANT)
048600        MOVE WKS-FECHA-RES-FIN       TO
048700             WKS-R-FECHA-FIN      (WKS-ROSTER-CANT)
048800        ADD 1 TO WKS-RETENIDOS-CLOROS
048900     ELSE
049000        ADD 1 TO WKS-DESCARTADOS-CLOROS
049100     END-IF
049200     PERFORM 2010-LEE-CLOROS.
049300 2000-CARGA-Y-DEPURA-ROSTER-E. EXIT.
049400
049500******************************************************************
049600*  2 1 0 0   -   R E S O L U C I O N   D E   F E C H A S         *
049700*  REGLA DE NEGOCIO: EL ORIGEN DEL INICIO/FIN DE VENTANA OE SE   *
049800*  TOMA POR PRIORIDAD CDR, LUEGO SISTEMA, LUEGO CONFIGURACION.   *
049900*  SI NINGUN NIVEL TRAE FECHA VALIDA EL REGISTRO SE DESCARTA.    *
050000******************************************************************
050100 2100-RESUELVE-FECHAS SECTION.
050200     MOVE ZEROES TO WKS-FECHA-RES-INICIO
050300                     WKS-FECHA-RES-FIN
050400     MOVE 'N'    TO WKS-FECHA-RES-VALIDA
050500
050600     EVALUATE TRUE
050700        WHEN NOT CLR-INI-CDR-VACIO
050800           MOVE CLR-INI-CDR-N TO WKS-FECHA-RES-INICIO
050900        WHEN NOT CLR-INI-SYS-VACIO
051000           MOVE CLR-INI-SYS-N TO WKS-FECHA-RES-INICIO
051100        WHEN NOT CLR-INI-CFG-VACIO
051200           MOVE CLR-INI-CFG-N TO WKS-FECHA-RES-INICIO
051300        WHEN OTHER
051400           CONTINUE
051500     END-EVALUATE
051600
051700     EVALUATE TRUE
051800        WHEN NOT CLR-FIN-CDR-VACIO
051900           MOVE CLR-FIN-CDR-N TO WKS-FECHA-RES-FIN
052000        WHEN NOT CLR-FIN-SYS-VACIO
052100           MOVE CLR-FIN-SYS-N TO WKS-FECHA-RES-FIN
052200        WHEN NOT CLR-FIN-CFG-VACIO
052300           MOVE CLR-FIN-CFG-N TO WKS-FECHA-RES-FIN
052400        WHEN OTHER
052500           CONTINUE
052600     END-EVALUATE
052700
052800     IF WKS-FECHA-RES-INICIO > 0 AND WKS-FECHA-RES-FIN > 0
052900        MOVE 'S' TO WKS-FECHA-RES-VALIDA
053000     END-IF.
053100 2100-RESUELVE-FECHAS-E. EXIT.
053200
053300******************************************************************
053400*  3 0 0 0 / 3 5 0 0   -   S E L E C C I O N   D E   C O N J U   *
053500*  N T O S   S E M A N A L E S  (INGRESOS = CLIENTES QUE INICIAN *
053600*  VENTANA OE EN LA SEMANA; ACTIVOS = VENTANA OE VIGENTE EN LA   *
053700*  SEMANA).  CADA CONJUNTO SE DEPURA, IMPRIME Y EXPORTA.         *
053800******************************************************************
053900 3000-SELECCIONA-INGRESOS SECTION.
054000*    CONJUNTO "INGRESOS" = CLIENTES CUYA VENTANA OE INICIA EN LA
054100*    SEMANA DE REPORTEO. SE REINICIA LA TABLA DE DEPURACION
054200*    (WKS-DEDUP-CANT A CERO) ANTES DE CADA CONJUNTO PORQUE LA
054300*    DEPURACION ES INDEPENDIENTE ENTRE INGRESOS Y ACTIVOS: UN
054400*    MISMO CONTROL-ID PUEDE GANAR EN LOS DOS CONJUNTOS A LA VEZ.
054500     MOVE '1' TO WKS-MODO-CONJUNTO
054600     MOVE 0   TO WKS-DEDUP-CANT
054700     PERFORM 4000-DEPURA-CLIENTES
054800          VARYING WKS-IDX-ROS FROM 1 BY 1
054900          UNTIL WKS-IDX-ROS > WKS-ROSTER-CANT
055000     MOVE WKS-DEDUP-CANT TO WKS-CTR-INGRESOS
055100     PERFORM 5000-IMPRIME-LISTADO
055200     PERFORM 5500-ESCRIBE-RESULTADOS.
055300 3000-SELECCIONA-INGRESOS-E. EXIT.
055400
055500 3500-SELECCIONA-ACTIVOS SECTION.
055600*    CONJUNTO "ACTIVOS" = CLIENTES CUYA VENTANA OE TRASLAPA LA
055700*    SEMANA DE REPORTEO, AUNQUE HAYA INICIADO ANTES. MISMA
055800*    MECANICA DE 3000, SOLO CAMBIA EL MODO DE CONJUNTO QUE
055900*    CONSULTAN 6000-EVALUA-PERTENENCIA Y 5*/6* AL ARMAR LA
056000*    SALIDA.
056100     MOVE '2' TO WKS-MODO-CONJUNTO
056200     MOVE 0   TO WKS-DEDUP-CANT
056300     PERFORM 4000-DEPURA-CLIENTES
056400          VARYING WKS-IDX-ROS FROM 1 BY 1
056500          UNTIL WKS-IDX-ROS > WKS-ROSTER-CANT
056600     MOVE WKS-DEDUP-CANT TO WKS-CTR-ACTIVOS
056700     PERFORM 5000-IMPRIME-LISTADO
056800     PERFORM 5500-ESCRIBE-RESULTADOS.
056900 3500-SELECCIONA-ACTIVOS-E. EXIT.
057000
057100******************************************************************
057200*  4 0 0 0   -   D E P U R A C I O N   D E   C L I E N T E S     *
057300*  POR RANGO DE POBLACION (ACTIVE < COBRA < RETIREE < OTRO).     *
057400*  SI DOS POSICIONES DEL ROSTER COMPARTEN CONTROL-ID DENTRO DEL  *
057500*  MISMO CONJUNTO, SOBREVIVE LA DE MENOR RANGO; EN EMPATE DE     *
057600*  RANGO SOBREVIVE LA PRIMERA VISTA (NO SE REEMPLAZA EN EMPATE). *
057700******************************************************************
057800 4000-DEPURA-CLIENTES SECTION.
057900*    ESTE PARRAFO CORRE UNA VEZ POR POSICION DEL ROSTER (LO
058000*    LLAMA 3000/3500 VARIANDO WKS-IDX-ROS). SOLO LAS POSICIONES
058100*    QUE PERTENECEN AL CONJUNTO ACTUAL (INGRESOS O ACTIVOS)
058200*    PARTICIPAN EN LA DEPURACION; LAS DEMAS SE SALTAN.
058300     PERFORM 6000-EVALUA-PERTENENCIA
058400     IF PERTENECE-AL-CONJUNTO
058500        PERFORM 6500-CALCULA-RANGO
058600        PERFORM 4100-BUSCA-EN-TABLA-DEDUP
058700*          SI EL CONTROL-ID AUN NO TIENE POSICION EN LA TABLA
058800*          DE DEPURACION, ESTA ES SU PRIMERA APARICION EN EL
058900*          CONJUNTO: SE ABRE UNA POSICION NUEVA Y GANA POR
059000*          DEFECTO (NO HAY CONTRA QUIEN COMPETIR TODAVIA).
059100        IF WKS-IDX-DED-ENCONTRADO = 0
059200           ADD 1 TO WKS-DEDUP-CANT
059300           MOVE WKS-R-CONTROL-ID (WKS-IDX-ROS) TO
059400                WKS-D-CONTROL-ID   (WKS-DEDUP-CANT)
059500           MOVE WKS-RANGO-ACTUAL                TO
059600                WKS-D-RANGO        (WKS-DEDUP-CANT)
059700           MOVE WKS-IDX-ROS                     TO
059800                WKS-D-SEQ-GANADOR  (WKS-DEDUP-CANT)
059900        ELSE
060000*             YA HAY UN GANADOR PREVIO PARA ESTE CONTROL-ID.
060100*             SOLO SE REEMPLAZA SI EL RANGO ACTUAL ES
060200*             ESTRICTAMENTE MEJOR (MENOR). EN CASO DE EMPATE
060300*             NO SE TOCA NADA, PARA QUE GANE SIEMPRE LA
060400*             PRIMERA OCURRENCIA VISTA EN EL ROSTER (REQ-0214).
060500           IF WKS-RANGO-ACTUAL <
060600              WKS-D-RANGO (WKS-IDX-DED-ENCONTRADO)
060700              MOVE WKS-RANGO-ACTUAL TO
060800                   WKS-D-RANGO       (WKS-IDX-DED-ENCONTRADO)
060900              MOVE WKS-IDX-ROS      TO
061000                   WKS-D-SEQ-GANADOR (WKS-IDX-DED-ENCONTRADO)
061100           END-IF
061200        END-IF
061300     END-IF.
061400 4000-DEPURA-CLIENTES-E. EXIT.
061500
061600******************************************************************
061700*  4 1 0 0 / 4 1 1 0   -   B U S Q U E D A   L I N E A L   E N   *
061800*  LA TABLA DE DEPURACION POR CONTROL-ID                         *
061900******************************************************************
062000 4100-BUSCA-EN-TABLA-DEDUP SECTION.
062100     MOVE 0 TO WKS-IDX-DED-ENCONTRADO
062200     PERFORM 4110-COMPARA-CONTROL-ID
062300          VARYING WKS-IDX-DED FROM 1 BY 1
062400          UNTIL WKS-IDX-DED > WKS-DEDUP-CANT
062500             OR WKS-IDX-DED-ENCONTRADO NOT = 0.
062600 4100-BUSCA-EN-TABLA-DEDUP-E. EXIT.
062700
062800 4110-COMPARA-CONTROL-ID SECTION.
062900     IF WKS-D-CONTROL-ID (WKS-IDX-DED) =
063000        WKS-R-CONTROL-ID (WKS-IDX-ROS)
063100        MOVE WKS-IDX-DED TO WKS-IDX-DED-ENCONTRADO
063200     END-IF.
063300 4110-COMPARA-CONTROL-ID-E. EXIT.
063400
063500******************************************************************
063600*  5 0 0 0   -   I M P R E S I O N   D E L   L I S T A D O       *
063700*  DEL CONJUNTO ACTUAL (ENCABEZADO CON CONTEO, TITULOS DE        *
063800*  COLUMNA, UNA LINEA POR CLIENTE GANADOR DE LA DEPURACION)      *
063900******************************************************************
064000 5000-IMPRIME-LISTADO SECTION.
064100     MOVE WKS-DEDUP-CANT TO WKS-ENC-CONTEO-ED
064200     EVALUATE TRUE
064300        WHEN MODO-INGRESOS
064400           STRING '=== CLIENTS GOING LIVE (' DELIMITED BY SIZE
064500                  WKS-ENC-CONTEO-ED          DELIMITED BY SIZE
064600                  ' unique) ==='              DELIMITED BY SIZE
064700                  INTO WKS-LINEA-ENCABEZADO
064800           END-STRING
064900        WHEN MODO-ACTIVOS
065000           STRING '=== CLIENTS ACTIVE (' DELIMITED BY SIZE
065100                  WKS-ENC-CONTEO-ED      DELIMITED BY SIZE
065200                  ' unique) ==='          DELIMITED BY SIZE
065300                  INTO WKS-LINEA-ENCABEZADO
065400           END-STRING
065500     END-EVALUATE
065600
065700     EVALUATE TRUE
065800        WHEN MODO-INGRESOS
065900           WRITE CLOLST-LINEA FROM WKS-LINEA-ENCABEZADO
066000                 AFTER ADVANCING C01
066100        WHEN MODO-ACTIVOS
066200           WRITE CLOLST-LINEA FROM WKS-LINEA-ENCABEZADO
066300                 AFTER ADVANCING 2 LINES
066400     END-EVALUATE
066500     WRITE CLOLST-LINEA FROM WKS-LINEA-TITULOS
066600
066700     PERFORM 5100-IMPRIME-DETALLE
066800          VARYING WKS-IDX-ROS FROM 1 BY 1
066900          UNTIL WKS-IDX-ROS > WKS-ROSTER-CANT.
067000 5000-IMPRIME-LISTADO-E. EXIT.
067100
067200 5100-IMPRIME-DETALLE SECTION.
067300     PERFORM 6000-EVALUA-PERTENENCIA
067400     IF PERTENECE-AL-CONJUNTO
067500        PERFORM 6700-ES-GANADOR
067600        IF ES-EL-GANADOR
067700           PERFORM 5200-ARMA-LINEA-DETALLE
067800           WRITE CLOLST-LINEA FROM WKS-LINEA-DETALLE
067900        END-IF
068000     END-IF.
068100 5100-IMPRIME-DETALLE-E. EXIT.
068200
068300 5200-ARMA-LINEA-DETALLE SECTION.
068400     MOVE WKS-R-CONTROL-ID     (WKS-IDX-ROS) TO WKS-DET-CONTROL-ID
068500     MOVE WKS-R-TIPO-POBLACION (WKS-IDX-ROS) TO WKS-DET-TIPO-POB
068600     MOVE WKS-R-TAMANIO-POB    (WKS-IDX-ROS) TO WKS-DET-TAMANIO-ED
068700     MOVE WKS-R-TOTAL-OE    (WKS-IDX-ROS) TO WKS-DET-TOTAL-OE-ED
068800     MOVE WKS-R-OE-CONFIRM     (WKS-IDX-ROS) TO WKS-DET-CONFIRM-ED
068900     MOVE WKS-R-FECHA-INICIO   (WKS-IDX-ROS) TO WKS-FECHA-ORIGEN
069000     PERFORM 5300-FORMATEA-FECHA
069100     MOVE WKS-FECHA-TEXTO TO WKS-DET-INICIO
069200     MOVE WKS-R-FECHA-FIN      (WKS-IDX-ROS) TO WKS-FECHA-ORIGEN
069300     PERFORM 5300-FORMATEA-FECHA
069400     MOVE WKS-FECHA-TEXTO TO WKS-DET-FIN.
069500 5200-ARMA-LINEA-DETALLE-E. EXIT.
069600
069700 5300-FORMATEA-FECHA SECTION.
069800     MOVE WKS-FO-ANIO TO WKS-FT-ANIO
069900     MOVE WKS-FO-MES  TO WKS-FT-MES
070000     MOVE WKS-FO-DIA  TO WKS-FT-DIA.
070100 5300-FORMATEA-FECHA-E. EXIT.
070200
070300******************************************************************
070400*  5 5 0 0   -   E S C R I T U R A   D E   L O S   A R C H I V   *
070500*  OS DE RESULTADO (ENCABEZADO DE COLUMNAS, UNA POSICION POR     *
070600*  CLIENTE GANADOR, LINEA DE CIERRE CON EL NOMBRE DEL ARCHIVO)   *
070700******************************************************************
070800 5500-ESCRIBE-RESULTADOS SECTION.
070900     EVALUATE TRUE
071000        WHEN MODO-INGRESOS
071100           WRITE REG-CLOGLV FROM WKS-ENCABEZADO-SALIDA
071200           MOVE 'CLOGLV' TO WKS-CIERRE-ARCHIVO
071300        WHEN MODO-ACTIVOS
071400           WRITE REG-CLOACT FROM WKS-ENCABEZADO-SALIDA
071500           MOVE 'CLOACT' TO WKS-CIERRE-ARCHIVO
071600     END-EVALUATE
071700
071800     PERFORM 5600-ESCRIBE-DETALLE
071900          VARYING WKS-IDX-ROS FROM 1 BY 1
072000          UNTIL WKS-IDX-ROS > WKS-ROSTER-CANT
072100
072200     WRITE CLOLST-LINEA FROM WKS-LINEA-CIERRE.
072300 5500-ESCRIBE-RESULTADOS-E. EXIT.
072400
072500 5600-ESCRIBE-DETALLE SECTION.
072600*    SE REPITE EL BLOQUE DE MOVE POR CADA MODO (EN VEZ DE UN
072700*    SOLO BLOQUE GENERICO) PORQUE REG-CLOGLV Y REG-CLOACT SON
072800*    DOS 01 DISTINTOS (COPY CLOSAL REPLACING POR FD, VER
072900*    CLOSAL.CPY) Y NO SE PUEDE CALIFICAR UN GRUPO CON UN
073000*    INDICE DE TABLA; CADA FD TIENE SU PROPIO WRITE.
073100     PERFORM 6000-EVALUA-PERTENENCIA
073200     IF PERTENECE-AL-CONJUNTO
073300        PERFORM 6700-ES-GANADOR
073400        IF ES-EL-GANADOR
073500           EVALUATE TRUE
073600              WHEN MODO-INGRESOS
073700                 MOVE WKS-R-CONTROL-ID (WKS-IDX-ROS) TO
073800                      CLS-CONTROL-ID OF REG-CLOGLV
073900                 MOVE WKS-R-TIPO-POBLACION (WKS-IDX-ROS) TO
074000                      CLS-TIPO-POBLACION OF REG-CLOGLV
074100                 MOVE WKS-R-TAMANIO-POB (WKS-IDX-ROS) TO
074200                      CLS-TAMANIO-POBLACION OF REG-CLOGLV
074300                 MOVE WKS-R-TOTAL-OE (WKS-IDX-ROS) TO
074400                      CLS-TOTAL-OE OF REG-CLOGLV
074500                 MOVE WKS-R-OE-CONFIRM (WKS-IDX-ROS) TO
074600                      CLS-OE-CONFIRMADOS OF REG-CLOGLV
074700                 MOVE WKS-R-FECHA-INICIO (WKS-IDX-ROS) TO
074800                      CLS-FECHA-INICIO OF REG-CLOGLV
074900                 MOVE WKS-R-FECHA-FIN (WKS-IDX-ROS) TO
075000                      CLS-FECHA-FIN OF REG-CLOGLV
075100                 WRITE REG-CLOGLV
075200              WHEN MODO-ACTIVOS
075300                 MOVE WKS-R-CONTROL-ID (WKS-IDX-ROS) TO
075400                      CLS-CONTROL-ID OF REG-CLOACT
075500                 MOVE WKS-R-TIPO-POBLACION (WKS-IDX-ROS) TO
075600                      CLS-TIPO-POBLACION OF REG-CLOACT
075700                 MOVE WKS-R-TAMANIO-POB (WKS-IDX-ROS) TO
075800                      CLS-TAMANIO-POBLACION OF REG-CLOACT
075900                 MOVE WKS-R-TOTAL-OE (WKS-IDX-ROS) TO
076000                      CLS-TOTAL-OE OF REG-CLOACT
076100                 MOVE WKS-R-OE-CONFIRM (WKS-IDX-ROS) TO
076200                      CLS-OE-CONFIRMADOS OF REG-CLOACT
076300                 MOVE WKS-R-FECHA-INICIO (WKS-IDX-ROS) TO
076400                      CLS-FECHA-INICIO OF REG-CLOACT
076500                 MOVE WKS-R-FECHA-FIN (WKS-IDX-ROS) TO
076600                      CLS-FECHA-FIN OF REG-CLOACT
076700                 WRITE REG-CLOACT
076800           END-EVALUATE
076900        END-IF
077000     END-IF.
077100 5600-ESCRIBE-DETALLE-E. EXIT.
077200
077300******************************************************************
077400*  6 0 0 0 - E V A L U A C I O N   D E   P E R T E N E N C I A *
077500*  A AL CONJUNTO ACTUAL SEGUN LA SEMANA DE REPORTEO (WKS-SEMANA- *
077600*  INI/WKS-SEMANA-FIN).  INGRESOS: EL INICIO DE VENTANA CAE      *
077700*  DENTRO DE LA SEMANA.  ACTIVOS: LA VENTANA OE TRASLAPA LA      *
077800*  SEMANA (INICIO <= FIN-SEMANA Y FIN >= INICIO-SEMANA).         *
077900******************************************************************
078000 6000-EVALUA-PERTENENCIA SECTION.
078100     MOVE 'N' TO WKS-EN-CONJUNTO
078200     EVALUATE TRUE
078300        WHEN MODO-INGRESOS
078400           IF WKS-R-FECHA-INICIO (WKS-IDX-ROS) >=
078500              WKS-SEMANA-INI AND
078600              WKS-R-FECHA-INICIO (WKS-IDX-ROS) <=
078700              WKS-SEMANA-FIN
078800              MOVE 'S' TO WKS-EN-CONJUNTO
078900           END-IF
079000        WHEN MODO-ACTIVOS
079100           IF WKS-R-FECHA-INICIO (WKS-IDX-ROS) <= WKS-SEMANA-FIN
079200              AND WKS-R-FECHA-FIN (WKS-IDX-ROS) >= WKS-SEMANA-INI
079300              MOVE 'S' TO WKS-EN-CONJUNTO
079400           END-IF
079500     END-EVALUATE.
079600 6000-EVALUA-PERTENENCIA-E. EXIT.
079700
079800******************************************************************
079900*  6 5 0 0   -   C A L C U L O   D E L   R A N G O   D E   P O   *
080000*  B L A C I O N  (MENOR RANGO GANA EN LA DEPURACION)            *
080100******************************************************************
080200 6500-CALCULA-RANGO SECTION.
080300     EVALUATE WKS-R-TIPO-POBLACION (WKS-IDX-ROS)
080400        WHEN 'Active'
080500           MOVE 1 TO WKS-RANGO-ACTUAL
080600        WHEN 'COBRA'
080700           MOVE 2 TO WKS-RANGO-ACTUAL
080800        WHEN 'Retiree'
080900           MOVE 3 TO WKS-RANGO-ACTUAL
081000        WHEN OTHER
081100           MOVE 4 TO WKS-RANGO-ACTUAL
081200     END-EVALUATE.
081300 6500-CALCULA-RANGO-E. EXIT.
081400
081500******************************************************************
081600*  6 7 0 0   -   V E R I F I C A   S I   L A   P O S I C I O N   *
081700*  ACTUAL DEL ROSTER ES LA GANADORA DE LA DEPURACION PARA SU     *
081800*  CONTROL-ID DENTRO DEL CONJUNTO ACTUAL                         *
081900******************************************************************
082000 6700-ES-GANADOR SECTION.
082100*    LLAMADO DESDE 5100/5600 MIENTRAS SE RECORRE WKS-TABLA-
082200*    ROSTER EN SU ORDEN ORIGINAL DE LECTURA (NO HAY SORT EN
082300*    ESTE PROGRAMA). NO VOLVEMOS A DECIDIR AQUI QUIEN GANA LA
082400*    DEPURACION; ESO YA LO DEJO RESUELTO 4000-DEPURA-CLIENTES
082500*    EN WKS-D-SEQ-GANADOR. AQUI SOLO SE PREGUNTA: "LA POSICION
082600*    QUE ESTOY IMPRIMIENDO/EXPORTANDO AHORA MISMO (WKS-IDX-ROS),
082700*    ES LA MISMA QUE QUEDO ANOTADA COMO GANADORA PARA SU
082800*    CONTROL-ID?" ASI SE LOGRA EMITIR EN ORDEN ORIGINAL DEL
082900*    ROSTER SIN REAGRUPAR POR CONTROL-ID (REQ-0118).
083000     MOVE 'N' TO WKS-ES-GANADOR
083100     MOVE 0   TO WKS-IDX-DED-ENCONTRADO
083200     PERFORM 4110-COMPARA-CONTROL-ID
083300          VARYING WKS-IDX-DED FROM 1 BY 1
083400          UNTIL WKS-IDX-DED > WKS-DEDUP-CANT
083500             OR WKS-IDX-DED-ENCONTRADO NOT = 0
083600     IF WKS-IDX-DED-ENCONTRADO NOT = 0
083700        IF WKS-D-SEQ-GANADOR (WKS-IDX-DED-ENCONTRADO) =
083800           WKS-IDX-ROS
083900           MOVE 'S' TO WKS-ES-GANADOR
084000        END-IF
084100     END-IF.
084200 6700-ES-GANADOR-E. EXIT.
084300
084400******************************************************************
084500*  9 0 0 0   -   C I E R R E   D E   A R C H I V O S   Y         *
084600*  ESTADISTICAS DE LA CORRIDA                                    *
084700******************************************************************
084800 9000-CIERRA-ARCHIVOS SECTION.
084900*    CIERRE DE LOS 5 ARCHIVOS Y BITACORA DE ESTADISTICAS, CON
085000*    SELLO DE FECHA/HORA DE CORRIDA TOMADO EN 1000-ABRE-ARCHIVOS
085100     CLOSE CLOROS CLOPRM CLOGLV CLOACT CLOLST
085200     DISPLAY '**************************************************'
085300     DISPLAY '  OESEM01 - REPORTE SEMANAL DE OPEN ENROLLMENT'
085400     DISPLAY '  FECHA DE CORRIDA (AAAAMMDD)   : ' WKS-FECHA-CORRIDA
085500     DISPLAY '  HORA DE CORRIDA (HHMMSSCC)    : ' WKS-TIEMPO-CORRIDA
085600     MOVE WKS-LEIDOS-CLOROS      TO WKS-MASCARA
085700     DISPLAY '  REGISTROS LEIDOS DE CLOROS    : ' WKS-MASCARA
085800     MOVE WKS-RETENIDOS-CLOROS   TO WKS-MASCARA
085900     DISPLAY '  REGISTROS CON VENTANA VALIDA  : ' WKS-MASCARA
086000     MOVE WKS-DESCARTADOS-CLOROS TO WKS-MASCARA
086100     DISPLAY '  REGISTROS DESCARTADOS         : ' WKS-MASCARA
086200     MOVE WKS-CTR-INGRESOS       TO WKS-MASCARA
086300     DISPLAY '  CLIENTES EN CONJUNTO INGRESOS : ' WKS-MASCARA
086400     MOVE WKS-CTR-ACTIVOS        TO WKS-MASCARA
086500     DISPLAY '  CLIENTES EN CONJUNTO ACTIVOS  : ' WKS-MASCARA
086600     IF REPROCESO-SOLICITADO
086700        DISPLAY '  CORRIDA EN MODO REPROCESO (UPSI-0 ACTIVO)'
086800     END-IF
086900     DISPLAY '**************************************************'.
087000 9000-CIERRA-ARCHIVOS-E. EXIT.
