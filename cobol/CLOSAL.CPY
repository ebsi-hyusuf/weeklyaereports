000100******************************************************************
000200*             E S T R U C T U R A   S A L I D A   O E            *
000300******************************************************************
000400*   COPY CLOSAL
000500*   LAYOUT REGISTRO DE RESULTADO (INGRESOS O ACTIVOS), COMPARTIDO
000600*   POR AMBOS ARCHIVOS DE SALIDA
000700*   LARGO 80 BYTES
000800******************************************************************
000900*   20/05/1991 (PEDR) CREACION ORIGINAL
001000*   14/11/2003 (MCAL) SE AGREGAN FECHAS NORMALIZADAS AAAAMMDD
001100******************************************************************
001200 01  REG-CLOSAL.
001300     03  CLS-CONTROL-ID          PIC X(10).
001400     03  FILLER                  PIC X(01)       VALUE SPACE.
001500     03  CLS-TIPO-POBLACION      PIC X(10).
001600     03  FILLER                  PIC X(01)       VALUE SPACE.
001700     03  CLS-TAMANIO-POBLACION   PIC 9(07).
001800     03  FILLER                  PIC X(01)       VALUE SPACE.
001900     03  CLS-TOTAL-OE            PIC 9(07).
002000     03  FILLER                  PIC X(01)       VALUE SPACE.
002100     03  CLS-OE-CONFIRMADOS      PIC 9(07).
002200     03  FILLER                  PIC X(02)       VALUE SPACES.
002300     03  CLS-FECHA-INICIO        PIC 9(08).
002400     03  FILLER                  PIC X(01)       VALUE SPACE.
002500     03  CLS-FECHA-FIN           PIC 9(08).
002600     03  FILLER                  PIC X(16)       VALUE SPACES.
