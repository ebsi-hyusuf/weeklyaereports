000100******************************************************************
000200*           E S T R U C T U R A   P A R A M E T R O   S E M      *
000300******************************************************************
000400*   COPY CLOPRM
000500*   LAYOUT PARAMETRO DE SEMANA DE REPORTEO (UN SOLO REGISTRO)
000600*   LARGO 20 BYTES
000700******************************************************************
000800*   20/05/1991 (PEDR) CREACION ORIGINAL
000900******************************************************************
001000 01  REG-CLOPRM.
001100     03  CLP-SEMANA-INICIO       PIC 9(08).
001200     03  CLP-SEMANA-FIN          PIC 9(08).
001300     03  FILLER                  PIC X(04).
