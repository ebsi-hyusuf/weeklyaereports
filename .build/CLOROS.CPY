000100******************************************************************
000200*              E S T R U C T U R A   R O S T E R   O E           *
000300******************************************************************
000400*   COPY CLOROS
000500*   LAYOUT MAESTRO ROSTER DE CLIENTES OPEN ENROLLMENT (OE)
000600*   UNA POSICION POR POBLACION DE CLIENTE (CONTROL-ID + TIPO)
000700*   LARGO 100 BYTES
000800******************************************************************
000900*   20/05/1991 (PEDR) CREACION ORIGINAL, CARGA DESDE ROSTER PLANO
001000*   14/11/2003 (MCAL) SE AMPLIA VENTANA OE A 3 NIVELES DE ORIGEN
001100******************************************************************
001200 01  REG-CLOROS.
001300*---------------------------------------------------------------*
001400*    LLAVE DEL CLIENTE Y POBLACION                               *
001500*---------------------------------------------------------------*
001600     03  CLR-CONTROL-ID          PIC X(10).
001700     03  CLR-TIPO-POBLACION      PIC X(10).
001800         88  CLR-POB-ACTIVA                  VALUE 'Active'.
001900         88  CLR-POB-COBRA                   VALUE 'COBRA'.
002000         88  CLR-POB-RETIREE                 VALUE 'Retiree'.
002100*---------------------------------------------------------------*
002200*    CONTEOS DE LA POBLACION                                     *
002300*---------------------------------------------------------------*
002400     03  CLR-TAMANIO-POBLACION   PIC 9(07).
002500     03  CLR-TOTAL-OE            PIC 9(07).
002600     03  CLR-OE-CONFIRMADOS      PIC 9(07).
002700*---------------------------------------------------------------*
002800*    VENTANA OE - INICIO, 3 NIVELES DE ORIGEN EN ORDEN DE        *
002900*    PRIORIDAD (CDR, LUEGO SISTEMA, LUEGO CONFIGURACION)         *
003000*---------------------------------------------------------------*
003100     03  CLR-VENTANA-INICIO.
003200         04  CLR-INI-CDR         PIC X(08).
003300             88  CLR-INI-CDR-VACIO       VALUE SPACES, LOW-VALUES,
003400                                                 '00000000'.
003500         04  CLR-INI-SYS         PIC X(08).
003600             88  CLR-INI-SYS-VACIO       VALUE SPACES, LOW-VALUES,
003700                                                 '00000000'.
003800         04  CLR-INI-CFG         PIC X(08).
003900             88  CLR-INI-CFG-VACIO       VALUE SPACES, LOW-VALUES,
004000                                                 '00000000'.
004100     03  CLR-VENTANA-INICIO-R REDEFINES CLR-VENTANA-INICIO.
004200         04  CLR-INI-CDR-N       PIC 9(08).
004300         04  CLR-INI-SYS-N       PIC 9(08).
004400         04  CLR-INI-CFG-N       PIC 9(08).
004500*---------------------------------------------------------------*
004600*    VENTANA OE - FIN, MISMOS 3 NIVELES DE ORIGEN                *
004700*---------------------------------------------------------------*
004800     03  CLR-VENTANA-FIN.
004900         04  CLR-FIN-CDR         PIC X(08).
005000             88  CLR-FIN-CDR-VACIO       VALUE SPACES, LOW-VALUES,
005100                                                 '00000000'.
005200         04  CLR-FIN-SYS         PIC X(08).
005300             88  CLR-FIN-SYS-VACIO       VALUE SPACES, LOW-VALUES,
005400                                                 '00000000'.
005500         04  CLR-FIN-CFG         PIC X(08).
005600             88  CLR-FIN-CFG-VACIO       VALUE SPACES, LOW-VALUES,
005700                                                 '00000000'.
005800     03  CLR-VENTANA-FIN-R REDEFINES CLR-VENTANA-FIN.
005900         04  CLR-FIN-CDR-N       PIC 9(08).
006000         04  CLR-FIN-SYS-N       PIC 9(08).
006100         04  CLR-FIN-CFG-N       PIC 9(08).
006200*---------------------------------------------------------------*
006300*    RELLENO A 100 BYTES PARA CRECIMIENTO FUTURO                 *
006400*---------------------------------------------------------------*
006500     03  FILLER                  PIC X(11).
