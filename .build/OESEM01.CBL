000100******************************************************************
000200* FECHA       : 20/05/1991                                       *
000300* PROGRAMADOR : PEDRO EMILIO DURAN ROSALES (PEDR)                *
000400* APLICACION  : SERVICIOS AL CLIENTE / OPEN ENROLLMENT           *
000500* PROGRAMA    : OESEM01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE SEMANAL DE OPEN ENROLLMENT (OE) SOBRE    *
000800*             : EL ROSTER MAESTRO DE POBLACIONES DE CLIENTE.     *
000900*             : SELECCIONA LOS CLIENTES QUE INICIAN VENTANA OE   *
001000*             : EN LA SEMANA Y LOS QUE TIENEN VENTANA ACTIVA EN  *
001100*             : LA SEMANA, DEPURA DUPLICADOS POR CONTROL-ID Y    *
001200*             : EMITE LISTADO IMPRESO MAS ARCHIVOS DE RESULTADO  *
001300* ARCHIVOS    : CLOROS=E, CLOPRM=E, CLOGLV=S, CLOACT=S, CLOLST=S *
001400* ACCION (ES) : R=REPORTE SEMANAL                                *
001500* INSTALADO   : 03/06/1991                                       *
001600* BPM/RATIONAL: 114477                                           *
001700* NOMBRE      : REPORTE SEMANAL DE OPEN ENROLLMENT               *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    OESEM01.
002200 AUTHOR.        PEDRO EMILIO DURAN ROSALES.
002300 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - SERVICIOS AL CLIENTE.
002400 DATE-WRITTEN.  20/05/1991.
002500 DATE-COMPILED.
002600 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
002700******************************************************************
002800*                    B I T A C O R A   D E   C A M B I O S       *
002900******************************************************************
003000*   20/05/1991 (PEDR) CREACION ORIGINAL DEL PROGRAMA. CARGA DE    CH00001 
003100*             ROSTER, SELECCION DE INGRESOS Y ACTIVOS, LISTADO.
003200*   03/06/1991 (PEDR) INSTALACION EN PRODUCCION. BPM 114477.      CH00002 
003300*   14/08/1991 (MCAL) SE CORRIGE VENTANA "ACTIVOS" QUE EXCLUIA    CH00003 
003400*             LOS CLIENTES QUE INICIABAN EL MISMO DIA DEL FIN
003500*             DE SEMANA (WEEK-END). REQ-0041.
003600*   02/03/1992 (PEDR) SE AGREGA RANGO DE POBLACION "RETIREE" A    CH00004 
003700*             LA DEPURACION DE DUPLICADOS (ANTES SOLO ACTIVE Y
003800*             COBRA). REQ-0077.
003900*   19/07/1993 (OHVR) SE AMPLIA TAMANIO-POBLACION Y CONTADORES OE CH00005 
004000*             DE 9(05) A 9(07) POR VOLUMEN DE CLIENTES GRANDES.
004100*   11/01/1994 (MCAL) SE AGREGA TERCER NIVEL DE ORIGEN (CONFIG)   CH00006 
004200*             A LA VENTANA OE, ANTES SOLO CDR Y SISTEMA. REQ-0102.
004300*   08/09/1994 (PEDR) SE ESTABILIZA EL ORDEN DE SALIDA: AHORA SE  CH00007 
004400*             EMITE EN ORDEN DE POSICION ORIGINAL DEL ROSTER Y NO
004500*             AGRUPADO POR CONTROL-ID. REQ-0118.
004600*   22/02/1995 (OHVR) SE AGREGA ARCHIVO DE PARAMETRO DE SEMANA    CH00008 
004700*             (CLOPRM), ANTES LA SEMANA VENIA FIJA EN EL PROGRAMA.
004800*   17/11/1995 (MCAL) SE AGREGA CONTEO DE UNICOS EN ENCABEZADOS   CH00009 
004900*             DEL LISTADO IMPRESO. REQ-0145.
005000*   05/04/1996 (PEDR) SE REVISAN LOS LIMITES DE LA TABLA DE ROSTERCH00010 
005100*             EN MEMORIA PARA SOPORTAR HASTA 5000 POBLACIONES.
005200*   13/10/1997 (OHVR) SE CORRIGE TRUNCAMIENTO DE CLR-CONTROL-ID   CH00011 
005300*             CUANDO EL ROSTER TRAE BLANCOS A LA IZQUIERDA.
005400*   09/02/1998 (MCAL) SE REVISA RUTINA DE FECHAS PARA EL CAMBIO   CH00012 
005500*             DE SIGLO; SIN CAMBIOS DE DISENO, SOLO PRUEBAS.
005600*   21/09/1999 (PEDR) AJUSTE AAAA 2000: SE CONFIRMA QUE TODAS LAS CH00013 
005700*             FECHAS DE VENTANA OE MANEJAN ANIO EN 4 DIGITOS
005800*             (AAAAMMDD); NO SE ENCONTRARON CAMPOS DE 2 DIGITOS.
005900*             CERTIFICADO PARA Y2K. REQ-0190.
006000*   18/05/2000 (OHVR) SE AGREGA BITACORA DE ESTADISTICAS POR      CH00014 
006100*             CORRIDA (LEIDOS, DEPURADOS, INGRESOS, ACTIVOS).
006200*   27/03/2001 (MCAL) SE CORRIGE DESEMPATE DE RANGO: DEBE GANAR   CH00015 
006300*             LA PRIMERA OCURRENCIA DE MENOR RANGO, NO LA ULTIMA.
006400*             REQ-0214.
006500*   15/11/2002 (PEDR) SE AGREGA ARCHIVO DE RESULTADO SEPARADO     CH00016 
006600*             PARA ACTIVOS (CLOACT); ANTES SE MEZCLABA CON EL DE
006700*             INGRESOS (CLOGLV). REQ-0233.
006800*   14/11/2003 (MCAL) SE NORMALIZAN FECHAS DE SALIDA A AAAAMMDD   CH00017 
006900*             EN CLOGLV/CLOACT (COPY CLOSAL). EL LISTADO IMPRESO
007000*             SIGUE MOSTRANDO AAAA-MM-DD.
007100*   09/06/2005 (OHVR) SE AGREGA ENCABEZADO DE COLUMNAS A LOS      CH00018 
007200*             ARCHIVOS DE RESULTADO. REQ-0258.
007300*   23/01/2007 (PEDR) SE AGREGA VALIDACION DE DEBD1R00 EN LA      CH00019 
007400*             APERTURA DE LOS 5 ARCHIVOS DEL PROGRAMA.
007500*   30/08/2009 (MCAL) SE REVISA RUTINA DE BUSQUEDA EN TABLA DE    CH00020 
007600*             DEPURACION PARA RENDIMIENTO CON ROSTER GRANDE.
007700*   12/05/2012 (OHVR) SE DOCUMENTA REGLA DE NO-GOALS: NO SE       CH00021 
007800*             IMPLEMENTAN TOTALES MONETARIOS NI CONTROL BREAKS.
007900*   19/02/2015 (PEDR) SE AGREGA INTERRUPTOR UPSI-0 PARA CORRIDAS  CH00022 
008000*             DE REPROCESO CON BITACORA EXTENDIDA. REQ-0301.
008100*   07/10/2018 (MCAL) MANTENIMIENTO DE RUTINA. SIN CAMBIO DE      CH00023 
008200*             DISENO.
008300*   25/03/2021 (OHVR) SE REVISA COMPATIBILIDAD DE FS-STATUS CON   CH00024 
008400*             EL NUEVO MONITOR DE PRODUCCION. REQ-0339.
008500*   11/09/2023 (PEDR) SE AGREGA COMENTARIO DE CIERRE DE ARCHIVOS  CH00025 
008600*             AL FINAL DE LA BITACORA DE ESTADISTICAS.
008700*   04/02/2025 (MCAL) REVISION ANUAL DE DOCUMENTACION, SIN        CH00026 
008800*             CAMBIO DE LOGICA. REQ-0358.
008900******************************************************************
009000 ENVIRONMENT DIVISION.
009100 CONFIGURATION SECTION.
009200 SOURCE-COMPUTER.   IBM-3090.
009300 OBJECT-COMPUTER.   IBM-3090.
009400 SPECIAL-NAMES.
009500     C01 IS TOP-OF-FORM
009600     CLASS CLASE-ALFA IS 'A' THRU 'Z', 'a' THRU 'z'
009700     UPSI-0 ON  STATUS IS REPROCESO-SOLICITADO
009800            OFF STATUS IS REPROCESO-NO-SOLICITADO.
009900 INPUT-OUTPUT SECTION.
010000 FILE-CONTROL.
010100******************************************************************
010200*              A R C H I V O S   D E   E N T R A D A
010300******************************************************************
010400     SELECT CLOROS  ASSIGN TO CLOROS
010500            ORGANIZATION   IS SEQUENTIAL
010600            FILE STATUS    IS FS-CLOROS.
010700
010800     SELECT CLOPRM  ASSIGN TO CLOPRM
010900            ORGANIZATION   IS SEQUENTIAL
011000            FILE STATUS    IS FS-CLOPRM.
011100******************************************************************
011200*              A R C H I V O S   D E   S A L I D A
011300******************************************************************
011400     SELECT CLOGLV  ASSIGN TO CLOGLV
011500            ORGANIZATION   IS SEQUENTIAL
011600            FILE STATUS    IS FS-CLOGLV.
011700
011800     SELECT CLOACT  ASSIGN TO CLOACT
011900            ORGANIZATION   IS SEQUENTIAL
012000            FILE STATUS    IS FS-CLOACT.
012100
012200     SELECT CLOLST  ASSIGN TO CLOLST
012300            ORGANIZATION   IS SEQUENTIAL
012400            FILE STATUS    IS FS-CLOLST.
012500
012600 DATA DIVISION.
012700 FILE SECTION.
012800*1 -->ROSTER MAESTRO DE POBLACIONES DE CLIENTE OPEN ENROLLMENT
012900 FD  CLOROS
013000     BLOCK CONTAINS 0 RECORDS
013100     RECORDING MODE IS F.
013200     COPY CLOROS.
013300
013400*2 -->PARAMETRO DE SEMANA DE REPORTEO (UN SOLO REGISTRO)
013500 FD  CLOPRM
013600     BLOCK CONTAINS 0 RECORDS
013700     RECORDING MODE IS F.
013800     COPY CLOPRM.
013900
014000*3 -->RESULTADO: CLIENTES QUE INICIAN VENTANA OE EN LA SEMANA
014100 FD  CLOGLV
014200     BLOCK CONTAINS 0 RECORDS
014300     RECORDING MODE IS F.
014400     COPY CLOSAL REPLACING ==REG-CLOSAL== BY ==REG-CLOGLV==.
014500
014600*4 -->RESULTADO: CLIENTES CON VENTANA OE ACTIVA EN LA SEMANA
014700 FD  CLOACT
014800     BLOCK CONTAINS 0 RECORDS
014900     RECORDING MODE IS F.
015000     COPY CLOSAL REPLACING ==REG-CLOSAL== BY ==REG-CLOACT==.
015100
015200*5 -->LISTADO IMPRESO DE LOS DOS CONJUNTOS
015300 FD  CLOLST
015400     BLOCK CONTAINS 0 RECORDS
015500     RECORDING MODE IS F.
015600 01  CLOLST-LINEA                PIC X(132).
015700
015800 WORKING-STORAGE SECTION.
015900******************************************************************
016000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
016100******************************************************************
016200 01 WKS-FS-STATUS.
016300*      ROSTER MAESTRO DE POBLACIONES DE CLIENTE OPEN ENROLLMENT
016400    02 FS-CLOROS               PIC 9(02) VALUE ZEROES.
016500    02 FSE-CLOROS.
016600       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
016700       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
016800       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
016900*      PARAMETRO DE SEMANA DE REPORTEO
017000    02 FS-CLOPRM               PIC 9(02) VALUE ZEROES.
017100    02 FSE-CLOPRM.
017200       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
017300       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
017400       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
017500*      RESULTADO DE INGRESOS (GOING LIVE)
017600    02 FS-CLOGLV               PIC 9(02) VALUE ZEROES.
017700    02 FSE-CLOGLV.
017800       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
017900       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
018000       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
018100*      RESULTADO DE ACTIVOS
018200    02 FS-CLOACT               PIC 9(02) VALUE ZEROES.
018300    02 FSE-CLOACT.
018400       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
018500       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
018600       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
018700*      LISTADO IMPRESO
018800    02 FS-CLOLST               PIC 9(02) VALUE ZEROES.
018900    02 FSE-CLOLST.
019000       04 FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
019100       04 FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
019200       04 FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
019300*      VARIABLES RUTINA DE FSE (CALL 'DEBD1R00')
019400    02 PROGRAMA                PIC X(08) VALUE SPACES.
019500    02 ARCHIVO                 PIC X(08) VALUE SPACES.
019600    02 ACCION                  PIC X(10) VALUE SPACES.
019700    02 LLAVE                   PIC X(32) VALUE SPACES.
019800    02 FILLER                  PIC X(08) VALUE SPACES.
019900******************************************************************
020000*                  B A N D E R A S   D E   F I N   D E   A R C  *
020100******************************************************************
020200 01 WKS-FLAGS-FIN.
020300    02 WKS-FIN-CLOROS          PIC 9(01) VALUE ZERO.
020400       88 FIN-CLOROS                     VALUE 1.
020500    02 FILLER                  PIC X(03) VALUE SPACES.
020600******************************************************************
020700*           SEMANA DE REPORTEO (TOMADA DE CLOPRM)                *
020800******************************************************************
020900 01 WKS-SEMANA.
021000    02 WKS-SEMANA-INI          PIC 9(08) VALUE ZEROES.
021100    02 WKS-SEMANA-FIN          PIC 9(08) VALUE ZEROES.
021200    02 FILLER                  PIC X(04) VALUE SPACES.
021300******************************************************************
021400*       TABLA EN MEMORIA: ROSTER YA DEPURADO DE FECHAS           *
021500*       (UNA POSICION POR REGISTRO RETENIDO, EN ORDEN DE         *
021600*       LECTURA ORIGINAL; EL INDICE ES LA SECUENCIA ORIGINAL)    *
021700******************************************************************
021800 01 WKS-TABLA-ROSTER.
021900    02 WKS-ROSTER-CANT         PIC 9(05) COMP VALUE ZERO.
022000    02 WKS-ROSTER-REG OCCURS 1 TO 5000 TIMES
022100                       DEPENDING ON WKS-ROSTER-CANT
022200                       INDEXED BY WKS-IDX-ROS.
022300       03 WKS-R-CONTROL-ID     PIC X(10).
022400       03 WKS-R-TIPO-POBLACION PIC X(10).
022500       03 WKS-R-TAMANIO-POB    PIC 9(07).
022600       03 WKS-R-TOTAL-OE       PIC 9(07).
022700       03 WKS-R-OE-CONFIRM     PIC 9(07).
022800       03 WKS-R-FECHA-INICIO   PIC 9(08).
022900       03 WKS-R-FECHA-FIN      PIC 9(08).
023000       03 FILLER               PIC X(05).
023100******************************************************************
023200*       TABLA EN MEMORIA: DEPURACION DE CLIENTES POR CONJUNTO    *
023300*       (UNA POSICION POR CONTROL-ID DISTINTO DEL CONJUNTO)      *
023400******************************************************************
023500 01 WKS-TABLA-DEDUP.
023600    02 WKS-DEDUP-CANT          PIC 9(05) COMP VALUE ZERO.
023700    02 WKS-DEDUP-REG OCCURS 1 TO 5000 TIMES
023800                      DEPENDING ON WKS-DEDUP-CANT
023900                      INDEXED BY WKS-IDX-DED.
024000       03 WKS-D-CONTROL-ID     PIC X(10).
024100       03 WKS-D-RANGO          PIC 9(01) COMP.
024200       03 WKS-D-SEQ-GANADOR    PIC 9(05) COMP.
024300       03 FILLER               PIC X(05).
024400******************************************************************
024500*                 C O N T A D O R E S   Y   A U X I L I A R E S  *
024600******************************************************************
024700 01 WKS-CONTADORES.
024800    02 WKS-LEIDOS-CLOROS       PIC 9(05) COMP VALUE ZERO.
024900    02 WKS-RETENIDOS-CLOROS    PIC 9(05) COMP VALUE ZERO.
025000    02 WKS-DESCARTADOS-CLOROS  PIC 9(05) COMP VALUE ZERO.
025100    02 WKS-CTR-INGRESOS        PIC 9(05) COMP VALUE ZERO.
025200    02 WKS-CTR-ACTIVOS         PIC 9(05) COMP VALUE ZERO.
025300    02 FILLER                  PIC X(05) VALUE SPACES.
025400 01 WKS-MASCARA                PIC Z,ZZZ,ZZ9 VALUE ZEROES.
025500 01 WKS-AUXILIARES.
025600    02 WKS-IDX-DED-ENCONTRADO  PIC 9(05) COMP VALUE ZERO.
025700    02 WKS-RANGO-ACTUAL        PIC 9(01) COMP VALUE ZERO.
025800    02 WKS-MODO-CONJUNTO       PIC X(01) VALUE '1'.
025900       88 MODO-INGRESOS                  VALUE '1'.
026000       88 MODO-ACTIVOS                    VALUE '2'.
026100    02 WKS-EN-CONJUNTO         PIC X(01) VALUE 'N'.
026200       88 PERTENECE-AL-CONJUNTO          VALUE 'S'.
026300    02 WKS-ES-GANADOR          PIC X(01) VALUE 'N'.
026400       88 ES-EL-GANADOR                  VALUE 'S'.
026500    02 FILLER                  PIC X(05) VALUE SPACES.
026600******************************************************************
026700*      RESOLUCION DE FECHAS DE VENTANA (NIVELES CDR/SYS/CFG)     *
026800******************************************************************
026900 01 WKS-FECHA-RESUELTA.
027000    02 WKS-FECHA-RES-INICIO    PIC 9(08) VALUE ZEROES.
027100    02 WKS-FECHA-RES-FIN       PIC 9(08) VALUE ZEROES.
027200    02 WKS-FECHA-RES-VALIDA    PIC X(01) VALUE 'N'.
027300       88 FECHAS-RESUELTAS               VALUE 'S'.
027400    02 FILLER                  PIC X(03) VALUE SPACES.
027500******************************************************************
027600*      CONVERSION DE AAAAMMDD A TEXTO AAAA-MM-DD PARA EL LISTADO *
027700******************************************************************
027800 01 WKS-FECHA-ORIGEN           PIC 9(08) VALUE ZEROES.
027900 01 WKS-FECHA-ORIGEN-R REDEFINES WKS-FECHA-ORIGEN.
028000    02 WKS-FO-ANIO             PIC 9(04).
028100    02 WKS-FO-MES              PIC 9(02).
028200    02 WKS-FO-DIA              PIC 9(02).
028300 01 WKS-FECHA-TEXTO.
028400    02 WKS-FT-ANIO             PIC 9(04).
028500    02 FILLER                  PIC X(01)  VALUE '-'.
028600    02 WKS-FT-MES              PIC 9(02).
028700    02 FILLER                  PIC X(01)  VALUE '-'.
028800    02 WKS-FT-DIA              PIC 9(02).
028900******************************************************************
029000*                  L I S T A D O   I M P R E S O                 *
029100******************************************************************
029200 01 WKS-ENC-CONTEO-ED          PIC ZZZZ9.
029300 01 WKS-LINEA-ENCABEZADO       PIC X(60).
029400 01 WKS-LINEA-TITULOS.
029500    02 FILLER                  PIC X(11) VALUE 'ControlId '.
029600    02 FILLER                  PIC X(10) VALUE 'PopType   '.
029700    02 FILLER                  PIC X(09) VALUE 'PopSize  '.
029800    02 FILLER                  PIC X(09) VALUE 'TotalOE  '.
029900    02 FILLER                  PIC X(11) VALUE 'Confirmed  '.
030000    02 FILLER                  PIC X(11) VALUE 'Start      '.
030100    02 FILLER                  PIC X(10) VALUE 'End       '.
030200 01 WKS-LINEA-DETALLE.
030300    02 WKS-DET-CONTROL-ID      PIC X(10).
030400    02 FILLER                  PIC X(01) VALUE SPACE.
030500    02 WKS-DET-TIPO-POB        PIC X(10).
030600    02 FILLER                  PIC X(01) VALUE SPACE.
030700    02 WKS-DET-TAMANIO-ED      PIC ZZZZZZ9.
030800    02 FILLER                  PIC X(02) VALUE SPACES.
030900    02 WKS-DET-TOTAL-OE-ED     PIC ZZZZZZ9.
031000    02 FILLER                  PIC X(02) VALUE SPACES.
031100    02 WKS-DET-CONFIRM-ED      PIC ZZZZZZ9.
031200    02 FILLER                  PIC X(04) VALUE SPACES.
031300    02 WKS-DET-INICIO          PIC X(10).
031400    02 FILLER                  PIC X(01) VALUE SPACE.
031500    02 WKS-DET-FIN             PIC X(10).
031600 01 WKS-LINEA-CIERRE.
031700    02 FILLER               PIC X(18) VALUE 'Results saved to: '.
031800    02 WKS-CIERRE-ARCHIVO      PIC X(08) VALUE SPACES.
031900******************************************************************
032000*           E N C A B E Z A D O   A R C H I V O S   S A L I D A  *
032100******************************************************************
032200 01 WKS-ENCABEZADO-SALIDA.
032300    02 FILLER PIC X(10) VALUE 'ControlId '.
032400    02 FILLER PIC X(01) VALUE SPACE.
032500    02 FILLER PIC X(10) VALUE 'PopType   '.
032600    02 FILLER PIC X(01) VALUE SPACE.
032700    02 FILLER PIC X(07) VALUE 'PopSize'.
032800    02 FILLER PIC X(01) VALUE SPACE.
032900    02 FILLER PIC X(07) VALUE 'TotalOE'.
033000    02 FILLER PIC X(01) VALUE SPACE.
033100    02 FILLER PIC X(07) VALUE 'Confirm'.
033200    02 FILLER PIC X(02) VALUE SPACES.
033300    02 FILLER PIC X(08) VALUE 'Start   '.
033400    02 FILLER PIC X(01) VALUE SPACE.
033500    02 FILLER PIC X(08) VALUE 'End     '.
033600    02 FILLER PIC X(16) VALUE SPACES.
033700
033800 PROCEDURE DIVISION.
033900******************************************************************
034000*                    0 0 0   -   P R O C E S O   M A D R E       *
034100******************************************************************
034200 000-MAIN SECTION.
034300     PERFORM 1000-ABRE-ARCHIVOS
034400     PERFORM 1500-LEE-PARAMETRO-SEMANA
034500     PERFORM 2010-LEE-CLOROS
034600     PERFORM 2000-CARGA-Y-DEPURA-ROSTER
034700          UNTIL FIN-CLOROS
034800     PERFORM 3000-SELECCIONA-INGRESOS
034900     PERFORM 3500-SELECCIONA-ACTIVOS
035000     PERFORM 9000-CIERRA-ARCHIVOS
035100     STOP RUN.
035200 000-MAIN-E. EXIT.
035300
035400******************************************************************
035500*        1 0 0 0   -   A P E R T U R A   D E   A R C H I V O S   *
035600******************************************************************
035700 1000-ABRE-ARCHIVOS SECTION.
035800     MOVE 'OESEM01' TO PROGRAMA
035900     OPEN INPUT  CLOROS
036000     IF FS-CLOROS NOT = 0
036100        MOVE 'OPEN'   TO ACCION
036200        MOVE SPACES   TO LLAVE
036300        MOVE 'CLOROS' TO ARCHIVO
036400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
036500                              FS-CLOROS, FSE-CLOROS
036600        DISPLAY '>>> NO ABRIO CLOROS - FS ' FS-CLOROS UPON CONSOLE
036700        MOVE 91 TO RETURN-CODE
036800        STOP RUN
036900     END-IF
037000
037100     OPEN INPUT  CLOPRM
037200     IF FS-CLOPRM NOT = 0
037300        MOVE 'OPEN'   TO ACCION
037400        MOVE SPACES   TO LLAVE
037500        MOVE 'CLOPRM' TO ARCHIVO
037600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
037700                              FS-CLOPRM, FSE-CLOPRM
037800        DISPLAY '>>> NO ABRIO CLOPRM - FS ' FS-CLOPRM UPON CONSOLE
037900        MOVE 91 TO RETURN-CODE
038000        STOP RUN
038100     END-IF
038200
038300     OPEN OUTPUT CLOGLV
038400     IF FS-CLOGLV NOT = 0
038500        MOVE 'OPEN'   TO ACCION
038600        MOVE SPACES   TO LLAVE
038700        MOVE 'CLOGLV' TO ARCHIVO
038800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
038900                              FS-CLOGLV, FSE-CLOGLV
039000        DISPLAY '>>> NO ABRIO CLOGLV - FS ' FS-CLOGLV UPON CONSOLE
039100        MOVE 91 TO RETURN-CODE
039200        STOP RUN
039300     END-IF
039400
039500     OPEN OUTPUT CLOACT
039600     IF FS-CLOACT NOT = 0
039700        MOVE 'OPEN'   TO ACCION
039800        MOVE SPACES   TO LLAVE
039900        MOVE 'CLOACT' TO ARCHIVO
040000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
040100                              FS-CLOACT, FSE-CLOACT
040200        DISPLAY '>>> NO ABRIO CLOACT - FS ' FS-CLOACT UPON CONSOLE
040300        MOVE 91 TO RETURN-CODE
040400        STOP RUN
040500     END-IF
040600
040700     OPEN OUTPUT CLOLST
040800     IF FS-CLOLST NOT = 0
040900        MOVE 'OPEN'   TO ACCION
041000        MOVE SPACES   TO LLAVE
041100        MOVE 'CLOLST' TO ARCHIVO
041200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
041300                              FS-CLOLST, FSE-CLOLST
041400        DISPLAY '>>> NO ABRIO CLOLST - FS ' FS-CLOLST UPON CONSOLE
041500        MOVE 91 TO RETURN-CODE
041600        STOP RUN
041700     END-IF.
041800 1000-ABRE-ARCHIVOS-E. EXIT.
041900
042000******************************************************************
042100*  1 5 0 0   -   L E C T U R A   D E L   P A R A M E T R O       *
042200*  DE SEMANA DE REPORTEO (UN REGISTRO EN CLOPRM)               *
042300******************************************************************
042400 1500-LEE-PARAMETRO-SEMANA SECTION.
042500     READ CLOPRM
042600         AT END
042700            DISPLAY '>>> CLOPRM SIN REGISTRO DE SEMANA <<<'
042800                    UPON CONSOLE
042900            MOVE 91 TO RETURN-CODE
043000            PERFORM 9000-CIERRA-ARCHIVOS
043100            STOP RUN
043200     END-READ
043300     MOVE CLP-SEMANA-INICIO TO WKS-SEMANA-INI
043400     MOVE CLP-SEMANA-FIN    TO WKS-SEMANA-FIN.
043500 1500-LEE-PARAMETRO-SEMANA-E. EXIT.
043600
043700******************************************************************
043800*  2 0 1 0 - L E C T U R A   D E L   R O S T E R               *
043900******************************************************************
044000 2010-LEE-CLOROS SECTION.
044100     READ CLOROS NEXT RECORD
044200         AT END
044300            MOVE 1 TO WKS-FIN-CLOROS
044400         NOT AT END
044500            ADD 1 TO WKS-LEIDOS-CLOROS
044600     END-READ.
044700 2010-LEE-CLOROS-E. EXIT.
044800
044900******************************************************************
045000*  2 0 0 0   -   C A R G A   Y   D E P U R A C I O N   D E       *
045100*  FECHAS DEL ROSTER - CONSTRUYE WKS-TABLA-ROSTER, UNA POSICION  *
045200*  POR REGISTRO LEIDO CUYA VENTANA OE PUDO RESOLVERSE            *
045300******************************************************************
045400 2000-CARGA-Y-DEPURA-ROSTER SECTION.
045500     PERFORM 2100-RESUELVE-FECHAS
045600     IF FECHAS-RESUELTAS
045700        ADD 1 TO WKS-ROSTER-CANT
045800        MOVE CLR-CONTROL-ID          TO
045900             WKS-R-CONTROL-ID     (WKS-ROSTER-CANT)
046000        MOVE CLR-TIPO-POBLACION      TO
046100             WKS-R-TIPO-POBLACION (WKS-ROSTER-CANT)
046200        MOVE CLR-TAMANIO-POBLACION   TO
046300             WKS-R-TAMANIO-POB    (WKS-ROSTER-CANT)
046400        MOVE CLR-TOTAL-OE            TO
046500             WKS-R-TOTAL-OE       (WKS-ROSTER-CANT)
046600        MOVE CLR-OE-CONFIRMADOS      TO
046700             WKS-R-OE-CONFIRM     (WKS-ROSTER-CANT)
046800        MOVE WKS-FECHA-RES-INICIO    TO
046900             WKS-R-FECHA-INICIO   (WKS-ROSTER-CANT)
047000        MOVE WKS-FECHA-RES-FIN       TO
047100             WKS-R-FECHA-FIN      (WKS-ROSTER-CANT)
047200        ADD 1 TO WKS-RETENIDOS-CLOROS
047300     ELSE
047400        ADD 1 TO WKS-DESCARTADOS-CLOROS
047500     END-IF
047600     PERFORM 2010-LEE-CLOROS.
047700 2000-CARGA-Y-DEPURA-ROSTER-E. EXIT.
047800
047900******************************************************************
048000*  2 1 0 0   -   R E S O L U C I O N   D E   F E C H A S         *
048100*  REGLA DE NEGOCIO: EL ORIGEN DEL INICIO/FIN DE VENTANA OE SE   *
048200*  TOMA POR PRIORIDAD CDR, LUEGO SISTEMA, LUEGO CONFIGURACION.   *
048300*  SI NINGUN NIVEL TRAE FECHA VALIDA EL REGISTRO SE DESCARTA.    *
048400******************************************************************
048500 2100-RESUELVE-FECHAS SECTION.
048600     MOVE ZEROES TO WKS-FECHA-RES-INICIO
048700                     WKS-FECHA-RES-FIN
048800     MOVE 'N'    TO WKS-FECHA-RES-VALIDA
048900
049000     EVALUATE TRUE
049100        WHEN NOT CLR-INI-CDR-VACIO
049200           MOVE CLR-INI-CDR-N TO WKS-FECHA-RES-INICIO
049300        WHEN NOT CLR-INI-SYS-VACIO
049400           MOVE CLR-INI-SYS-N TO WKS-FECHA-RES-INICIO
049500        WHEN NOT CLR-INI-CFG-VACIO
049600           MOVE CLR-INI-CFG-N TO WKS-FECHA-RES-INICIO
049700        WHEN OTHER
049800           CONTINUE
049900     END-EVALUATE
050000
050100     EVALUATE TRUE
050200        WHEN NOT CLR-FIN-CDR-VACIO
050300           MOVE CLR-FIN-CDR-N TO WKS-FECHA-RES-FIN
050400        WHEN NOT CLR-FIN-SYS-VACIO
050500           MOVE CLR-FIN-SYS-N TO WKS-FECHA-RES-FIN
050600        WHEN NOT CLR-FIN-CFG-VACIO
050700           MOVE CLR-FIN-CFG-N TO WKS-FECHA-RES-FIN
050800        WHEN OTHER
050900           CONTINUE
051000     END-EVALUATE
051100
051200     IF WKS-FECHA-RES-INICIO > 0 AND WKS-FECHA-RES-FIN > 0
051300        MOVE 'S' TO WKS-FECHA-RES-VALIDA
051400     END-IF.
051500 2100-RESUELVE-FECHAS-E. EXIT.
051600
051700******************************************************************
051800*  3 0 0 0 / 3 5 0 0   -   S E L E C C I O N   D E   C O N J U   *
051900*  N T O S   S E M A N A L E S  (INGRESOS = CLIENTES QUE INICIAN *
052000*  VENTANA OE EN LA SEMANA; ACTIVOS = VENTANA OE VIGENTE EN LA   *
052100*  SEMANA).  CADA CONJUNTO SE DEPURA, IMPRIME Y EXPORTA.         *
052200******************************************************************
052300 3000-SELECCIONA-INGRESOS SECTION.
052400     MOVE '1' TO WKS-MODO-CONJUNTO
052500     MOVE 0   TO WKS-DEDUP-CANT
052600     PERFORM 4000-DEPURA-CLIENTES
052700          VARYING WKS-IDX-ROS FROM 1 BY 1
052800          UNTIL WKS-IDX-ROS > WKS-ROSTER-CANT
052900     MOVE WKS-DEDUP-CANT TO WKS-CTR-INGRESOS
053000     PERFORM 5000-IMPRIME-LISTADO
053100     PERFORM 5500-ESCRIBE-RESULTADOS.
053200 3000-SELECCIONA-INGRESOS-E. EXIT.
053300
053400 3500-SELECCIONA-ACTIVOS SECTION.
053500     MOVE '2' TO WKS-MODO-CONJUNTO
053600     MOVE 0   TO WKS-DEDUP-CANT
053700     PERFORM 4000-DEPURA-CLIENTES
053800          VARYING WKS-IDX-ROS FROM 1 BY 1
053900          UNTIL WKS-IDX-ROS > WKS-ROSTER-CANT
054000     MOVE WKS-DEDUP-CANT TO WKS-CTR-ACTIVOS
054100     PERFORM 5000-IMPRIME-LISTADO
054200     PERFORM 5500-ESCRIBE-RESULTADOS.
054300 3500-SELECCIONA-ACTIVOS-E. EXIT.
054400
054500******************************************************************
054600*  4 0 0 0   -   D E P U R A C I O N   D E   C L I E N T E S     *
054700*  POR RANGO DE POBLACION (ACTIVE < COBRA < RETIREE < OTRO).     *
054800*  SI DOS POSICIONES DEL ROSTER COMPARTEN CONTROL-ID DENTRO DEL  *
054900*  MISMO CONJUNTO, SOBREVIVE LA DE MENOR RANGO; EN EMPATE DE     *
055000*  RANGO SOBREVIVE LA PRIMERA VISTA (NO SE REEMPLAZA EN EMPATE). *
055100******************************************************************
055200 4000-DEPURA-CLIENTES SECTION.
055300     PERFORM 6000-EVALUA-PERTENENCIA
055400     IF PERTENECE-AL-CONJUNTO
055500        PERFORM 6500-CALCULA-RANGO
055600        PERFORM 4100-BUSCA-EN-TABLA-DEDUP
055700        IF WKS-IDX-DED-ENCONTRADO = 0
055800           ADD 1 TO WKS-DEDUP-CANT
055900           MOVE WKS-R-CONTROL-ID (WKS-IDX-ROS) TO
056000                WKS-D-CONTROL-ID   (WKS-DEDUP-CANT)
056100           MOVE WKS-RANGO-ACTUAL                TO
056200                WKS-D-RANGO        (WKS-DEDUP-CANT)
056300           MOVE WKS-IDX-ROS                     TO
056400                WKS-D-SEQ-GANADOR  (WKS-DEDUP-CANT)
056500        ELSE
056600           IF WKS-RANGO-ACTUAL <
056700              WKS-D-RANGO (WKS-IDX-DED-ENCONTRADO)
056800              MOVE WKS-RANGO-ACTUAL TO
056900                   WKS-D-RANGO       (WKS-IDX-DED-ENCONTRADO)
057000              MOVE WKS-IDX-ROS      TO
057100                   WKS-D-SEQ-GANADOR (WKS-IDX-DED-ENCONTRADO)
057200           END-IF
057300        END-IF
057400     END-IF.
057500 4000-DEPURA-CLIENTES-E. EXIT.
057600
057700******************************************************************
057800*  4 1 0 0 / 4 1 1 0   -   B U S Q U E D A   L I N E A L   E N   *
057900*  LA TABLA DE DEPURACION POR CONTROL-ID                         *
058000******************************************************************
058100 4100-BUSCA-EN-TABLA-DEDUP SECTION.
058200     MOVE 0 TO WKS-IDX-DED-ENCONTRADO
058300     PERFORM 4110-COMPARA-CONTROL-ID
058400          VARYING WKS-IDX-DED FROM 1 BY 1
058500          UNTIL WKS-IDX-DED > WKS-DEDUP-CANT
058600             OR WKS-IDX-DED-ENCONTRADO NOT = 0.
058700 4100-BUSCA-EN-TABLA-DEDUP-E. EXIT.
058800
058900 4110-COMPARA-CONTROL-ID SECTION.
059000     IF WKS-D-CONTROL-ID (WKS-IDX-DED) =
059100        WKS-R-CONTROL-ID (WKS-IDX-ROS)
059200        MOVE WKS-IDX-DED TO WKS-IDX-DED-ENCONTRADO
059300     END-IF.
059400 4110-COMPARA-CONTROL-ID-E. EXIT.
059500
059600******************************************************************
059700*  5 0 0 0   -   I M P R E S I O N   D E L   L I S T A D O       *
059800*  DEL CONJUNTO ACTUAL (ENCABEZADO CON CONTEO, TITULOS DE        *
059900*  COLUMNA, UNA LINEA POR CLIENTE GANADOR DE LA DEPURACION)      *
060000******************************************************************
060100 5000-IMPRIME-LISTADO SECTION.
060200     MOVE WKS-DEDUP-CANT TO WKS-ENC-CONTEO-ED
060300     EVALUATE TRUE
060400        WHEN MODO-INGRESOS
060500           STRING '=== CLIENTS GOING LIVE (' DELIMITED BY SIZE
060600                  WKS-ENC-CONTEO-ED          DELIMITED BY SIZE
060700                  ' unique) ==='              DELIMITED BY SIZE
060800                  INTO WKS-LINEA-ENCABEZADO
060900           END-STRING
061000        WHEN MODO-ACTIVOS
061100           STRING '=== CLIENTS ACTIVE (' DELIMITED BY SIZE
061200                  WKS-ENC-CONTEO-ED      DELIMITED BY SIZE
061300                  ' unique) ==='          DELIMITED BY SIZE
061400                  INTO WKS-LINEA-ENCABEZADO
061500           END-STRING
061600     END-EVALUATE
061700
061800     EVALUATE TRUE
061900        WHEN MODO-INGRESOS
062000           WRITE CLOLST-LINEA FROM WKS-LINEA-ENCABEZADO
062100                 AFTER ADVANCING C01
062200        WHEN MODO-ACTIVOS
062300           WRITE CLOLST-LINEA FROM WKS-LINEA-ENCABEZADO
062400                 AFTER ADVANCING 2 LINES
062500     END-EVALUATE
062600     WRITE CLOLST-LINEA FROM WKS-LINEA-TITULOS
062700
062800     PERFORM 5100-IMPRIME-DETALLE
062900          VARYING WKS-IDX-ROS FROM 1 BY 1
063000          UNTIL WKS-IDX-ROS > WKS-ROSTER-CANT.
063100 5000-IMPRIME-LISTADO-E. EXIT.
063200
063300 5100-IMPRIME-DETALLE SECTION.
063400     PERFORM 6000-EVALUA-PERTENENCIA
063500     IF PERTENECE-AL-CONJUNTO
063600        PERFORM 6700-ES-GANADOR
063700        IF ES-EL-GANADOR
063800           PERFORM 5200-ARMA-LINEA-DETALLE
063900           WRITE CLOLST-LINEA FROM WKS-LINEA-DETALLE
064000        END-IF
064100     END-IF.
064200 5100-IMPRIME-DETALLE-E. EXIT.
064300
064400 5200-ARMA-LINEA-DETALLE SECTION.
064500     MOVE WKS-R-CONTROL-ID     (WKS-IDX-ROS) TO WKS-DET-CONTROL-ID
064600     MOVE WKS-R-TIPO-POBLACION (WKS-IDX-ROS) TO WKS-DET-TIPO-POB
064700     MOVE WKS-R-TAMANIO-POB    (WKS-IDX-ROS) TO WKS-DET-TAMANIO-ED
064800     MOVE WKS-R-TOTAL-OE    (WKS-IDX-ROS) TO WKS-DET-TOTAL-OE-ED
064900     MOVE WKS-R-OE-CONFIRM     (WKS-IDX-ROS) TO WKS-DET-CONFIRM-ED
065000     MOVE WKS-R-FECHA-INICIO   (WKS-IDX-ROS) TO WKS-FECHA-ORIGEN
065100     PERFORM 5300-FORMATEA-FECHA
065200     MOVE WKS-FECHA-TEXTO TO WKS-DET-INICIO
065300     MOVE WKS-R-FECHA-FIN      (WKS-IDX-ROS) TO WKS-FECHA-ORIGEN
065400     PERFORM 5300-FORMATEA-FECHA
065500     MOVE WKS-FECHA-TEXTO TO WKS-DET-FIN.
065600 5200-ARMA-LINEA-DETALLE-E. EXIT.
065700
065800 5300-FORMATEA-FECHA SECTION.
065900     MOVE WKS-FO-ANIO TO WKS-FT-ANIO
066000     MOVE WKS-FO-MES  TO WKS-FT-MES
066100     MOVE WKS-FO-DIA  TO WKS-FT-DIA.
066200 5300-FORMATEA-FECHA-E. EXIT.
066300
066400******************************************************************
066500*  5 5 0 0   -   E S C R I T U R A   D E   L O S   A R C H I V   *
066600*  OS DE RESULTADO (ENCABEZADO DE COLUMNAS, UNA POSICION POR     *
066700*  CLIENTE GANADOR, LINEA DE CIERRE CON EL NOMBRE DEL ARCHIVO)   *
066800******************************************************************
066900 5500-ESCRIBE-RESULTADOS SECTION.
067000     EVALUATE TRUE
067100        WHEN MODO-INGRESOS
067200           WRITE REG-CLOGLV FROM WKS-ENCABEZADO-SALIDA
067300           MOVE 'CLOGLV' TO WKS-CIERRE-ARCHIVO
067400        WHEN MODO-ACTIVOS
067500           WRITE REG-CLOACT FROM WKS-ENCABEZADO-SALIDA
067600           MOVE 'CLOACT' TO WKS-CIERRE-ARCHIVO
067700     END-EVALUATE
067800
067900     PERFORM 5600-ESCRIBE-DETALLE
068000          VARYING WKS-IDX-ROS FROM 1 BY 1
068100          UNTIL WKS-IDX-ROS > WKS-ROSTER-CANT
068200
068300     WRITE CLOLST-LINEA FROM WKS-LINEA-CIERRE.
068400 5500-ESCRIBE-RESULTADOS-E. EXIT.
068500
068600 5600-ESCRIBE-DETALLE SECTION.
068700     PERFORM 6000-EVALUA-PERTENENCIA
068800     IF PERTENECE-AL-CONJUNTO
068900        PERFORM 6700-ES-GANADOR
069000        IF ES-EL-GANADOR
069100           EVALUATE TRUE
069200              WHEN MODO-INGRESOS
069300                 MOVE WKS-R-CONTROL-ID (WKS-IDX-ROS) TO
069400                      CLS-CONTROL-ID OF REG-CLOGLV
069500                 MOVE WKS-R-TIPO-POBLACION (WKS-IDX-ROS) TO
069600                      CLS-TIPO-POBLACION OF REG-CLOGLV
069700                 MOVE WKS-R-TAMANIO-POB (WKS-IDX-ROS) TO
069800                      CLS-TAMANIO-POBLACION OF REG-CLOGLV
069900                 MOVE WKS-R-TOTAL-OE (WKS-IDX-ROS) TO
070000                      CLS-TOTAL-OE OF REG-CLOGLV
070100                 MOVE WKS-R-OE-CONFIRM (WKS-IDX-ROS) TO
070200                      CLS-OE-CONFIRMADOS OF REG-CLOGLV
070300                 MOVE WKS-R-FECHA-INICIO (WKS-IDX-ROS) TO
070400                      CLS-FECHA-INICIO OF REG-CLOGLV
070500                 MOVE WKS-R-FECHA-FIN (WKS-IDX-ROS) TO
070600                      CLS-FECHA-FIN OF REG-CLOGLV
070700                 WRITE REG-CLOGLV
070800              WHEN MODO-ACTIVOS
070900                 MOVE WKS-R-CONTROL-ID (WKS-IDX-ROS) TO
071000                      CLS-CONTROL-ID OF REG-CLOACT
071100                 MOVE WKS-R-TIPO-POBLACION (WKS-IDX-ROS) TO
071200                      CLS-TIPO-POBLACION OF REG-CLOACT
071300                 MOVE WKS-R-TAMANIO-POB (WKS-IDX-ROS) TO
071400                      CLS-TAMANIO-POBLACION OF REG-CLOACT
071500                 MOVE WKS-R-TOTAL-OE (WKS-IDX-ROS) TO
071600                      CLS-TOTAL-OE OF REG-CLOACT
071700                 MOVE WKS-R-OE-CONFIRM (WKS-IDX-ROS) TO
071800                      CLS-OE-CONFIRMADOS OF REG-CLOACT
071900                 MOVE WKS-R-FECHA-INICIO (WKS-IDX-ROS) TO
072000                      CLS-FECHA-INICIO OF REG-CLOACT
072100                 MOVE WKS-R-FECHA-FIN (WKS-IDX-ROS) TO
072200                      CLS-FECHA-FIN OF REG-CLOACT
072300                 WRITE REG-CLOACT
072400           END-EVALUATE
072500        END-IF
072600     END-IF.
072700 5600-ESCRIBE-DETALLE-E. EXIT.
072800
072900******************************************************************
073000*  6 0 0 0 - E V A L U A C I O N   D E   P E R T E N E N C I A *
073100*  A AL CONJUNTO ACTUAL SEGUN LA SEMANA DE REPORTEO (WKS-SEMANA- *
073200*  INI/WKS-SEMANA-FIN).  INGRESOS: EL INICIO DE VENTANA CAE      *
073300*  DENTRO DE LA SEMANA.  ACTIVOS: LA VENTANA OE TRASLAPA LA      *
073400*  SEMANA (INICIO <= FIN-SEMANA Y FIN >= INICIO-SEMANA).         *
073500******************************************************************
073600 6000-EVALUA-PERTENENCIA SECTION.
073700     MOVE 'N' TO WKS-EN-CONJUNTO
073800     EVALUATE TRUE
073900        WHEN MODO-INGRESOS
074000           IF WKS-R-FECHA-INICIO (WKS-IDX-ROS) >=
074100              WKS-SEMANA-INI AND
074200              WKS-R-FECHA-INICIO (WKS-IDX-ROS) <=
074300              WKS-SEMANA-FIN
074400              MOVE 'S' TO WKS-EN-CONJUNTO
074500           END-IF
074600        WHEN MODO-ACTIVOS
074700           IF WKS-R-FECHA-INICIO (WKS-IDX-ROS) <= WKS-SEMANA-FIN
074800              AND WKS-R-FECHA-FIN (WKS-IDX-ROS) >= WKS-SEMANA-INI
074900              MOVE 'S' TO WKS-EN-CONJUNTO
075000           END-IF
075100     END-EVALUATE.
075200 6000-EVALUA-PERTENENCIA-E. EXIT.
075300
075400******************************************************************
075500*  6 5 0 0   -   C A L C U L O   D E L   R A N G O   D E   P O   *
075600*  B L A C I O N  (MENOR RANGO GANA EN LA DEPURACION)            *
075700******************************************************************
075800 6500-CALCULA-RANGO SECTION.
075900     EVALUATE WKS-R-TIPO-POBLACION (WKS-IDX-ROS)
076000        WHEN 'Active'
076100           MOVE 1 TO WKS-RANGO-ACTUAL
076200        WHEN 'COBRA'
076300           MOVE 2 TO WKS-RANGO-ACTUAL
076400        WHEN 'Retiree'
076500           MOVE 3 TO WKS-RANGO-ACTUAL
076600        WHEN OTHER
076700           MOVE 4 TO WKS-RANGO-ACTUAL
076800     END-EVALUATE.
076900 6500-CALCULA-RANGO-E. EXIT.
077000
077100******************************************************************
077200*  6 7 0 0   -   V E R I F I C A   S I   L A   P O S I C I O N   *
077300*  ACTUAL DEL ROSTER ES LA GANADORA DE LA DEPURACION PARA SU     *
077400*  CONTROL-ID DENTRO DEL CONJUNTO ACTUAL                         *
077500******************************************************************
077600 6700-ES-GANADOR SECTION.
077700     MOVE 'N' TO WKS-ES-GANADOR
077800     MOVE 0   TO WKS-IDX-DED-ENCONTRADO
077900     PERFORM 4110-COMPARA-CONTROL-ID
078000          VARYING WKS-IDX-DED FROM 1 BY 1
078100          UNTIL WKS-IDX-DED > WKS-DEDUP-CANT
078200             OR WKS-IDX-DED-ENCONTRADO NOT = 0
078300     IF WKS-IDX-DED-ENCONTRADO NOT = 0
078400        IF WKS-D-SEQ-GANADOR (WKS-IDX-DED-ENCONTRADO) =
078500           WKS-IDX-ROS
078600           MOVE 'S' TO WKS-ES-GANADOR
078700        END-IF
078800     END-IF.
078900 6700-ES-GANADOR-E. EXIT.
079000
079100******************************************************************
079200*  9 0 0 0   -   C I E R R E   D E   A R C H I V O S   Y         *
079300*  ESTADISTICAS DE LA CORRIDA                                    *
079400******************************************************************
079500 9000-CIERRA-ARCHIVOS SECTION.
079600     CLOSE CLOROS CLOPRM CLOGLV CLOACT CLOLST
079700     DISPLAY '**************************************************'
079800     DISPLAY '  OESEM01 - REPORTE SEMANAL DE OPEN ENROLLMENT'
079900     MOVE WKS-LEIDOS-CLOROS      TO WKS-MASCARA
080000     DISPLAY '  REGISTROS LEIDOS DE CLOROS    : ' WKS-MASCARA
080100     MOVE WKS-RETENIDOS-CLOROS   TO WKS-MASCARA
080200     DISPLAY '  REGISTROS CON VENTANA VALIDA  : ' WKS-MASCARA
080300     MOVE WKS-DESCARTADOS-CLOROS TO WKS-MASCARA
080400     DISPLAY '  REGISTROS DESCARTADOS         : ' WKS-MASCARA
080500     MOVE WKS-CTR-INGRESOS       TO WKS-MASCARA
080600     DISPLAY '  CLIENTES EN CONJUNTO INGRESOS : ' WKS-MASCARA
080700     MOVE WKS-CTR-ACTIVOS        TO WKS-MASCARA
080800     DISPLAY '  CLIENTES EN CONJUNTO ACTIVOS  : ' WKS-MASCARA
080900     IF REPROCESO-SOLICITADO
081000        DISPLAY '  CORRIDA EN MODO REPROCESO (UPSI-0 ACTIVO)'
081100     END-IF
081200     DISPLAY '**************************************************'.
081300 9000-CIERRA-ARCHIVOS-E. EXIT.
